000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-LOAD.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. JULY 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* JUL/97  RAF   ORIGINAL WRITE-UP.  READ LOOP LIFTED FROM THE
001200*               OLD DEDUCTIBLES-REPORT READ-NEXT-RECORD HABIT -
001300*               FORCE A FIRST READ, THEN PERFORM UNTIL END-OF-
001400*               FILE.  A MISSING EXPENSES-CSV IS NOT AN ERROR,
001500*               WE JUST START WITH AN EMPTY TABLE.
001600* AUG/97  RAF   ADDED THE HEADER-LINE SNIFF (SKIP-HEADER-LINE) -
001700*               FIRST DATA LOAD CAME IN WITH THE COLUMN HEADING
001800*               TREATED AS A BAD RECORD AND A SPURIOUS DIAGNOSTIC.
001900* SEP/98  RAF   CR-0231-Y2K - NOTHING TO CHANGE, THE YEAR TEXT
002000*               PASSES THROUGH UNTOUCHED UNTIL EXPENSE-VALIDATE
002100*               PARSES IT.
002200* MAR/99  RAF   CR-0251 - TALLYING IN ONLY EVER COUNTS AS HIGH AS
002300*               THE NUMBER OF INTO ITEMS, SO A LINE WITH A FIFTH
002400*               COMMA-DELIMITED FIELD WAS SLIPPING PAST THE FIELD-
002500*               COUNT CHECK WITH THE TAIL END OF THE LINE QUIETLY
002600*               DROPPED.  ADDED A POINTER CHECK AFTER THE UNSTRING
002700*               TO CATCH WHATEVER IT LEFT UNREAD.
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500 COPY SLEXPENS.CBL.
003600*----------------------------------------------------------------
003700 DATA DIVISION.
003800 FILE SECTION.
003900 COPY FDEXPENS.CBL.
004000*
004100 WORKING-STORAGE SECTION.
004200 COPY WSEXPMGR.CBL.
004300*
004400 01  WS-EXPENSE-FILE-STATUS          PIC X(02).
004500     88  WS-EXPENSE-FILE-OK          VALUE "00".
004600     88  WS-EXPENSE-FILE-NOT-FOUND   VALUE "35".
004700*
004800 01  W-END-OF-FILE                    PIC X(01).
004900     88  END-OF-FILE                  VALUE "Y".
005000*
005100 01  W-HEADER-LITERAL                 PIC X(33)
005200     VALUE "amount,category,date,description".
005300*
005400 01  W-FIELD-COUNT                    PIC 9(02) COMP.
005500 01  W-UNSTRING-PTR                   PIC 9(03) COMP.
005600 01  W-SPLIT-FIELDS.
005700     05  W-SPLIT-AMOUNT               PIC X(12).
005800     05  W-SPLIT-CATEGORY             PIC X(16).
005900     05  W-SPLIT-DATE                 PIC X(10).
006000     05  W-SPLIT-DESCRIPTION          PIC X(100).
006100*
006200* THE FOUR SPLIT FIELDS ARE REDEFINED AS FLAT TEXT SO A LINE
006300* REJECTED BY EXPENSE-MANAGER'S VALIDATION CAN BE TRACED BACK
006400* TO WHAT WAS ACTUALLY PARSED OUT OF THE CSV, ONE DISPLAY, THE
006500* SAME GROUP-THEN-REDEFINE HABIT USED ON PRINT LINES ELSEWHERE
006600* IN THIS SHOP.
006700 01  W-SPLIT-FIELDS-TEXT REDEFINES W-SPLIT-FIELDS PIC X(138).
006800*
006900 77  W-LINES-READ                     PIC 9(05) COMP VALUE ZERO.
007000 77  W-LINES-REJECTED                 PIC 9(05) COMP VALUE ZERO.
007100*----------------------------------------------------------------
007200 LINKAGE SECTION.
007300 COPY WSEXPTAB.CBL.
007400 01  W-LOAD-RESULT                    PIC X(01).
007500*----------------------------------------------------------------
007600 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
007700                           W-LOAD-RESULT.
007800*----------------------------------------------------------------
007900 3000-LOAD-ENTRY.
008000
008100     MOVE "N" TO W-LOAD-RESULT.
008200     MOVE "CLR" TO MGR-OPERATION.
008300     CALL "EXPENSE-MANAGER" USING EXPENSE-TABLE-LINKAGE
008400                                  MGR-OPERATION
008500                                  MGR-ADD-FIELDS
008600                                  MGR-RESULT.
008700
008800     MOVE "N" TO W-END-OF-FILE.
008900     OPEN INPUT EXPENSE-FILE.
009000
009100     IF WS-EXPENSE-FILE-NOT-FOUND
009200        DISPLAY "EXPENSE-LOAD - EXPENSES-CSV NOT FOUND, "
009300                "STARTING WITH AN EMPTY LIST"
009400        MOVE "Y" TO W-LOAD-RESULT
009500        GO TO 3000-EXIT.
009600
009700     IF NOT WS-EXPENSE-FILE-OK
009800        DISPLAY "EXPENSE-LOAD - OPEN FAILED, FILE STATUS "
009900                WS-EXPENSE-FILE-STATUS
010000        GO TO 3000-EXIT.
010100
010200     PERFORM 3100-READ-EXPENSE-NEXT-LINE.
010300
010400     IF NOT END-OF-FILE
010500        IF EXPENSE-CSV-TEXT (1:33) = W-HEADER-LITERAL
010600           PERFORM 3100-READ-EXPENSE-NEXT-LINE.
010700
010800     PERFORM 3200-SPLIT-AND-ADD-ONE-LINE UNTIL END-OF-FILE.
010900
011000     MOVE "TOT" TO MGR-OPERATION.
011100     CALL "EXPENSE-MANAGER" USING EXPENSE-TABLE-LINKAGE
011200                                  MGR-OPERATION
011300                                  MGR-ADD-FIELDS
011400                                  MGR-RESULT.
011500
011600     CLOSE EXPENSE-FILE.
011700     DISPLAY "EXPENSE-LOAD - LINES READ: " W-LINES-READ
011800             "  REJECTED: " W-LINES-REJECTED.
011900     MOVE "Y" TO W-LOAD-RESULT.
012000
012100 3000-EXIT.
012200     GOBACK.
012300*----------------------------------------------------------------
012400 3100-READ-EXPENSE-NEXT-LINE.
012500
012600     READ EXPENSE-FILE
012700        AT END
012800           MOVE "Y" TO W-END-OF-FILE
012900        NOT AT END
013000           ADD 1 TO W-LINES-READ.
013100*----------------------------------------------------------------
013200 3200-SPLIT-AND-ADD-ONE-LINE.
013300
013400     MOVE SPACES TO W-SPLIT-FIELDS.
013500     MOVE ZERO   TO W-FIELD-COUNT.
013600     MOVE 1      TO W-UNSTRING-PTR.
013700
013800     UNSTRING EXPENSE-CSV-TEXT DELIMITED BY ","
013900        INTO W-SPLIT-AMOUNT
014000             W-SPLIT-CATEGORY
014100             W-SPLIT-DATE
014200             W-SPLIT-DESCRIPTION
014300        WITH POINTER W-UNSTRING-PTR
014400        TALLYING IN W-FIELD-COUNT.
014500
014600     IF W-FIELD-COUNT NOT = 4
014700        DISPLAY "EXPENSE-LOAD - LINE SKIPPED, FIELD COUNT "
014800                W-FIELD-COUNT ": " EXPENSE-CSV-TEXT (1:60)
014900        ADD 1 TO W-LINES-REJECTED
015000        PERFORM 3100-READ-EXPENSE-NEXT-LINE
015100        GO TO 3200-EXIT.
015200
015300* THE UNSTRING ABOVE STOPS AS SOON AS THE FOURTH INTO ITEM IS
015400* FILLED - A FIFTH COMMA-DELIMITED FIELD (A STRAY COMMA INSIDE
015500* THE DESCRIPTION, SAY) NEVER GETS CONSUMED, IT JUST SITS
015600* UNREAD PAST W-UNSTRING-PTR.  TREAT ANYTHING NON-BLANK LEFT
015700* THERE AS TOO MANY FIELDS, THE SAME AS A SHORT LINE ABOVE.
015800     IF W-UNSTRING-PTR NOT > 140
015900        IF EXPENSE-CSV-TEXT (W-UNSTRING-PTR:) NOT = SPACES
016000           DISPLAY "EXPENSE-LOAD - LINE SKIPPED, MORE THAN FOUR "
016100                   "FIELDS: " EXPENSE-CSV-TEXT (1:60)
016200           ADD 1 TO W-LINES-REJECTED
016300           PERFORM 3100-READ-EXPENSE-NEXT-LINE
016400           GO TO 3200-EXIT.
016500
016600     MOVE "ADD"               TO MGR-OPERATION.
016700     MOVE W-SPLIT-AMOUNT      TO MGR-ADD-AMOUNT-TEXT.
016800     MOVE W-SPLIT-CATEGORY    TO MGR-ADD-CATEGORY-TEXT.
016900     MOVE W-SPLIT-DATE        TO MGR-ADD-DATE-TEXT.
017000     MOVE W-SPLIT-DESCRIPTION TO MGR-ADD-DESCRIPTION-TEXT.
017100
017200     CALL "EXPENSE-MANAGER" USING EXPENSE-TABLE-LINKAGE
017300                                  MGR-OPERATION
017400                                  MGR-ADD-FIELDS
017500                                  MGR-RESULT.
017600     IF NOT MGR-RESULT-OK
017700        DISPLAY "EXPENSE-LOAD - LINE REJECTED BY MANAGER: "
017800                W-SPLIT-FIELDS-TEXT (1:60)
017900        ADD 1 TO W-LINES-REJECTED.
018000
018100     PERFORM 3100-READ-EXPENSE-NEXT-LINE.
018200
018300 3200-EXIT.
018400     EXIT.
018500*----------------------------------------------------------------
