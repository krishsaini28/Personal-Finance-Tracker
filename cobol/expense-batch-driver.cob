000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-BATCH-DRIVER.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. JULY 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* JUL/97  RAF   ORIGINAL WRITE-UP.  STRAIGHT-LINE BATCH REPLACES
001200*               THE OLD OPERATOR MENU - THERE IS NO ACCEPT IN
001300*               THIS PROGRAM ANY MORE, IT READS THE CSV, PRINTS
001400*               THE REPORT, SORTS, REPRINTS, AND SAVES, THEN
001500*               STOPS.  NO "EXIT" OPTION NEEDED.
001600* AUG/97  RAF   ADDED THE TWO FIXED-RANGE TOTALS (DEMO-RANGE-1,
001700*               DEMO-RANGE-2) CALLED OUT IN THE BATCH SUMMARY.
001800* SEP/98  RAF   CR-0231-Y2K.  EXPENSE-DATE-SORTKEY AND ALL DATE
001900*               COMPARE WORK NOW CARRY A FOUR-DIGIT YEAR ALL THE
002000*               WAY THROUGH - NO 2-DIGIT YEAR WINDOWING ANYWHERE
002100*               IN THE EXPENSE BATCH.
002200* FEB/99  RAF   MOVED THE "NO EXPENSES" MESSAGE OUT OF THIS
002300*               PROGRAM AND INTO EXPENSE-REPORT - DRIVER SHOULD
002400*               NOT KNOW REPORT LAYOUT DETAILS.
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200*----------------------------------------------------------------
003300* THE DRIVER DOES NOT OPEN THE EXPENSE FILE ITSELF - EXPENSE-LOAD
003400* AND EXPENSE-SAVE DO THAT.  NOTHING TO SELECT HERE.
003500*----------------------------------------------------------------
003600 DATA DIVISION.
003700 FILE SECTION.
003800 WORKING-STORAGE SECTION.
003900*----------------------------------------------------------------
004000* THE EXPENSE TABLE ITSELF - THIS PROGRAM OWNS IT AND HANDS IT
004100* DOWN BY REFERENCE TO EVERY MODULE IT CALLS BELOW.
004200*----------------------------------------------------------------
004300 COPY WSEXPTAB.CBL.
004400*
004500 01  W-RUN-SWITCHES.
004600     05  W-LOAD-RESULT            PIC X(01).
004700         88  W-LOAD-OK            VALUE "Y".
004800     05  W-SAVE-RESULT            PIC X(01).
004900         88  W-SAVE-OK            VALUE "Y".
005000     05  W-SORT-RESULT            PIC X(01).
005100         88  W-SORT-OK            VALUE "Y".
005200     05  W-RANGE-RESULT           PIC X(01).
005300         88  W-RANGE-OK           VALUE "Y".
005400*
005500* THE FOUR RUN SWITCHES ABOVE ARE CARRIED AS ONE GROUP SO THE
005600* END-OF-JOB TRACE LINE CAN SHOW LOAD/SAVE/SORT/RANGE STATUS IN
005700* ONE DISPLAY - THE SAME GROUP-THEN-REDEFINE HABIT USED FOR
005800* PRINT LINES ELSEWHERE IN THIS SHOP.
005900 01  W-RUN-SWITCHES-TEXT REDEFINES W-RUN-SWITCHES PIC X(04).
006000 01  W-DEMO-RANGE-1.
006100     05  W-RANGE-1-START          PIC X(10) VALUE "01-03-2025".
006200     05  W-RANGE-1-END            PIC X(10) VALUE "15-03-2025".
006300     05  W-RANGE-1-DAYS           PIC 9(03) COMP VALUE 15.
006400     05  W-RANGE-1-TOTAL          PIC S9(9)V99.
006500     05  W-RANGE-1-AVERAGE        PIC S9(9)V99.
006600*
006700 01  W-DEMO-RANGE-2.
006800     05  W-RANGE-2-START          PIC X(10) VALUE "05-03-2025".
006900     05  W-RANGE-2-END            PIC X(10) VALUE "12-03-2025".
007000     05  W-RANGE-2-DAYS           PIC 9(03) COMP VALUE 8.
007100     05  W-RANGE-2-TOTAL          PIC S9(9)V99.
007200     05  W-RANGE-2-AVERAGE        PIC S9(9)V99.
007300*
007400 01  W-SORT-CRITERIA              PIC X(06) VALUE "DATE".
007500 01  W-SORT-ORDER                 PIC X(03) VALUE "ASC".
007600*
007700 77  W-CALL-COUNT                 PIC 9(03) COMP VALUE ZERO.
007800*----------------------------------------------------------------
007900 PROCEDURE DIVISION.
008000*----------------------------------------------------------------
008100 1000-MAIN-LINE.
008200
008300     PERFORM 1100-LOAD-THE-FILE.
008400     PERFORM 1200-REPORT-COUNT-AND-GRAND-TOTAL.
008500     PERFORM 1300-PRINT-EXPENSES-AS-LOADED.
008600     PERFORM 1400-REPORT-THE-TWO-DEMO-RANGES.
008700     PERFORM 1500-SORT-BY-DATE-ASCENDING.
008800     PERFORM 1600-PRINT-EXPENSES-AFTER-SORT.
008900     PERFORM 1700-SAVE-THE-FILE.
009000
009100     DISPLAY "EXPENSE BATCH - RUN SWITCHES (LOAD/SAVE/SORT/RNG): "
009200             W-RUN-SWITCHES-TEXT.
009300     STOP RUN.
009400*----------------------------------------------------------------
009500 1100-LOAD-THE-FILE.
009600
009700     MOVE "N" TO W-LOAD-RESULT.
009800     CALL "EXPENSE-LOAD" USING EXPENSE-TABLE-LINKAGE
009900                               W-LOAD-RESULT.
010000     ADD 1 TO W-CALL-COUNT.
010100*----------------------------------------------------------------
010200 1200-REPORT-COUNT-AND-GRAND-TOTAL.
010300
010400     DISPLAY "EXPENSE BATCH - RECORDS LOADED: "
010500             EXPENSE-RECORD-COUNT.
010600     DISPLAY "EXPENSE BATCH - GRAND TOTAL:    "
010700             EXPENSE-GRAND-TOTAL-AMT.
010800*----------------------------------------------------------------
010900 1300-PRINT-EXPENSES-AS-LOADED.
011000
011100     CALL "EXPENSE-REPORT" USING EXPENSE-TABLE-LINKAGE.
011200     ADD 1 TO W-CALL-COUNT.
011300*----------------------------------------------------------------
011400 1400-REPORT-THE-TWO-DEMO-RANGES.
011500
011600     MOVE "N" TO W-RANGE-RESULT.
011700     CALL "EXPENSE-RANGE-TOTAL" USING EXPENSE-TABLE-LINKAGE
011800                                      W-RANGE-1-START
011900                                      W-RANGE-1-END
012000                                      W-RANGE-1-TOTAL
012100                                      W-RANGE-RESULT.
012200     IF W-RANGE-OK
012300        COMPUTE W-RANGE-1-AVERAGE ROUNDED =
012400                W-RANGE-1-TOTAL / W-RANGE-1-DAYS
012500        DISPLAY "RANGE 01-03-2025 TO 15-03-2025  TOTAL: "
012600                W-RANGE-1-TOTAL "  AVG/DAY: " W-RANGE-1-AVERAGE
012700     ELSE
012800        DISPLAY "RANGE 01-03-2025 TO 15-03-2025  *** BAD DATE ***".
012900
013000     MOVE "N" TO W-RANGE-RESULT.
013100     CALL "EXPENSE-RANGE-TOTAL" USING EXPENSE-TABLE-LINKAGE
013200                                      W-RANGE-2-START
013300                                      W-RANGE-2-END
013400                                      W-RANGE-2-TOTAL
013500                                      W-RANGE-RESULT.
013600     IF W-RANGE-OK
013700        COMPUTE W-RANGE-2-AVERAGE ROUNDED =
013800                W-RANGE-2-TOTAL / W-RANGE-2-DAYS
013900        DISPLAY "RANGE 05-03-2025 TO 12-03-2025  TOTAL: "
014000                W-RANGE-2-TOTAL "  AVG/DAY: " W-RANGE-2-AVERAGE
014100     ELSE
014200        DISPLAY "RANGE 05-03-2025 TO 12-03-2025  *** BAD DATE ***".
014300     ADD 2 TO W-CALL-COUNT.
014400*----------------------------------------------------------------
014500 1500-SORT-BY-DATE-ASCENDING.
014600
014700     MOVE "DATE" TO W-SORT-CRITERIA.
014800     MOVE "ASC"  TO W-SORT-ORDER.
014900     MOVE "N"    TO W-SORT-RESULT.
015000     CALL "EXPENSE-SORT" USING EXPENSE-TABLE-LINKAGE
015100                              W-SORT-CRITERIA
015200                              W-SORT-ORDER
015300                              W-SORT-RESULT.
015400     IF NOT W-SORT-OK
015500        DISPLAY "EXPENSE BATCH - SORT REJECTED, LIST UNCHANGED".
015600     ADD 1 TO W-CALL-COUNT.
015700*----------------------------------------------------------------
015800 1600-PRINT-EXPENSES-AFTER-SORT.
015900
016000     CALL "EXPENSE-REPORT" USING EXPENSE-TABLE-LINKAGE.
016100     ADD 1 TO W-CALL-COUNT.
016200*----------------------------------------------------------------
016300 1700-SAVE-THE-FILE.
016400
016500     MOVE "N" TO W-SAVE-RESULT.
016600     CALL "EXPENSE-SAVE" USING EXPENSE-TABLE-LINKAGE
016700                               W-SAVE-RESULT.
016800     IF NOT W-SAVE-OK
016900        DISPLAY "EXPENSE BATCH - *** SAVE FAILED ***".
017000     ADD 1 TO W-CALL-COUNT.
017100*----------------------------------------------------------------
