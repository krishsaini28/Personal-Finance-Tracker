000100*----------------------------------------------------------------
000200* PLEXPVAL.CBL
000300*
000400* VALIDATE-EXPENSE-ENTRY - APPLIES THE FOUR FIELD RULES TO ONE
000500* ROW OF EXPENSE-TABLE (WSEXPTAB.CBL) ALREADY MOVED INTO THE
000600* INDEX GIVEN BY EXP-IDX.  SET EXP-ENTRY-STATUS TO "V" OR "I" -
000700* NEVER ABORTS THE RUN.
000800*
000900*    1. EXP-AMOUNT MUST BE GREATER THAN ZERO.
001000*    2. EXP-CATEGORY-CODE MUST MATCH ONE OF THE SEVENTEEN CODES
001100*       IN EXPENSE-CATEGORY-TABLE (WSEXPCAT.CBL) - CASE-FOLDED
001200*       TO UPPER BEFORE THE SEARCH.
001300*    3. EXP-DATE-TEXT MUST NOT BE BLANK AFTER TRIM.  THAT IS THE
001400*       ONLY REJECTION TEST ON THE DATE - WE STILL RUN IT THROUGH
001500*       PARSE-EXPENSE-DATE (PLEXPDAT.CBL) SO EXP-DATE-SORTKEY IS
001600*       READY FOR THE SORT/RANGE-TOTAL MODULES, BUT A DATE THAT
001700*       WON'T PARSE ONLY SETS EXP-DATE-IS-BAD - IT DOES NOT
001800*       REJECT THE RECORD.  A BADLY-FORMED BUT NON-BLANK DATE IS
001900*       THE SORT/RANGE-TOTAL MODULES' PROBLEM, NOT ADD'S.
002000*    4. EXP-DESCRIPTION MUST NOT BE BLANK AFTER TRIM.
002100*
002200* ON SUCCESS EXP-DATE-TEXT AND EXP-DESCRIPTION ARE LEFT
002300* LEFT-JUSTIFIED AND TRIMMED OF TRAILING BLANKS, AND
002400* EXP-DATE-SORTKEY AND EXP-CATEGORY-INDEX ARE FILLED IN SO
002500* LATER PARAGRAPHS NEVER HAVE TO RE-PARSE OR RE-SEARCH.
002600*
002700* COPY THIS INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT HAS
002800* ALSO COPIED WSEXPTAB.CBL, WSEXPCAT.CBL AND WSEXPDAT.CBL INTO
002900* WORKING-STORAGE, AND PLEXPDAT.CBL AND PL-LOOK-FOR-CATEGORY.CBL
003000* INTO THE PROCEDURE DIVISION.
003100*
003200* R.FORTUNATO  AUG/97   WRITTEN FOR THE EXPENSE BATCH.
003300* R.FORTUNATO  SEP/98   CR-0231-Y2K - CCYY-NUM IS FOUR DIGITS
003400*                       ALL THE WAY THROUGH, NO WINDOWING HERE.
003500* R.FORTUNATO  MAR/99   CR-0250 - ADD WAS REJECTING ANY RECORD
003600*                       WHOSE DATE DIDN'T PARSE AS DD-MM-YYYY.
003700*                       THAT'S TIGHTER THAN THE RULE - A NON-
003800*                       BLANK DATE THAT WON'T PARSE SHOULD GO
003900*                       INTO THE LIST FLAGGED BAD, NOT GET
004000*                       BOUNCED.  DROPPED THE PARSE-FAILURE
004100*                       REJECT, KEPT THE PARSE CALL FOR THE
004200*                       SORTKEY.
004300*----------------------------------------------------------------
004400 VALIDATE-EXPENSE-ENTRY.
004500
004600     MOVE "V" TO EXP-ENTRY-STATUS (EXP-IDX).
004700     MOVE "N" TO EXP-DATE-IS-BAD (EXP-IDX).
004800
004900     IF EXP-AMOUNT (EXP-IDX) NOT > ZERO
005000        MOVE "I" TO EXP-ENTRY-STATUS (EXP-IDX)
005100        GO TO 8100-EXIT.
005200
005300     MOVE ZERO TO EXP-CATEGORY-INDEX (EXP-IDX).
005400     PERFORM LOOK-FOR-CATEGORY.
005500     IF NOT EXP-CAT-FOUND
005600        MOVE "I" TO EXP-ENTRY-STATUS (EXP-IDX)
005700        GO TO 8100-EXIT.
005800
005900     MOVE SPACES TO EXPD-TEXT-IN.
006000     MOVE EXP-DATE-TEXT (EXP-IDX) TO EXPD-TEXT-IN.
006100     IF EXPD-TEXT-IN = SPACES
006200        MOVE "I" TO EXP-ENTRY-STATUS (EXP-IDX)
006300        MOVE "Y" TO EXP-DATE-IS-BAD (EXP-IDX)
006400        GO TO 8100-EXIT.
006500     PERFORM PARSE-EXPENSE-DATE.
006600     IF EXPD-DATE-DID-NOT-PARSE
006700        MOVE "Y" TO EXP-DATE-IS-BAD (EXP-IDX)
006800        MOVE ZERO TO EXP-DATE-SORTKEY (EXP-IDX)
006900     ELSE
007000        MOVE EXPD-SORTKEY-OUT TO EXP-DATE-SORTKEY (EXP-IDX).
007100
007200     IF EXP-DESCRIPTION (EXP-IDX) = SPACES
007300        MOVE "I" TO EXP-ENTRY-STATUS (EXP-IDX)
007400        GO TO 8100-EXIT.
007500
007600 8100-EXIT.
007700     EXIT.
