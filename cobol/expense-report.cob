000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-REPORT.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. JULY 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* JUL/97  RAF   ORIGINAL WRITE-UP.  SAME HEADING/DETAIL-LINE/
001200*               FINALIZE-PAGE SKELETON AS PRINT-VENDOR-BY-NUMBER,
001300*               BUT THE "FILE" BEING WALKED IS THE IN-MEMORY
001400*               EXPENSE TABLE, NOT A VSAM FILE - NO OPEN/CLOSE,
001500*               NO READ NEXT.
001600* AUG/97  RAF   PRINTS TO SYSOUT VIA DISPLAY RATHER THAN A
001700*               PRINTER-FILE - THE BATCH HAS NO PRINTER ASSIGNED,
001800*               EVERYTHING GOES TO THE JOB LOG.
001900* FEB/99  RAF   PULLED THE "NO EXPENSES" MESSAGE IN HERE FROM
002000*               EXPENSE-BATCH-DRIVER - THE DRIVER SHOULD NOT KNOW
002100*               REPORT LAYOUT DETAILS.
002200*----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900 01  TITLE-LINE.
003000     05  FILLER                   PIC X(10) VALUE SPACES.
003100     05  FILLER                   PIC X(23) VALUE
003200         "EXPENSE SUMMARY REPORT".
003300     05  FILLER                   PIC X(08) VALUE SPACES.
003400     05  FILLER                   PIC X(14) VALUE "TOTAL RECORDS:".
003500     05  D-TOTAL-RECORDS          PIC ZZZZ9.
003600*
003700 01  HEADING-1.
003800     05  FILLER                   PIC X(04) VALUE "NO.".
003900     05  FILLER                   PIC X(03) VALUE SPACES.
004000     05  FILLER                   PIC X(10) VALUE "AMOUNT".
004100     05  FILLER                   PIC X(04) VALUE SPACES.
004200     05  FILLER                   PIC X(16) VALUE "CATEGORY".
004300     05  FILLER                   PIC X(02) VALUE SPACES.
004400     05  FILLER                   PIC X(10) VALUE "EXP-DATE".
004500     05  FILLER                   PIC X(02) VALUE SPACES.
004600     05  FILLER                   PIC X(11) VALUE "DESCRIPTION".
004700*
004800 01  HEADING-2.
004900     05  FILLER                   PIC X(04) VALUE "===".
005000     05  FILLER                   PIC X(03) VALUE SPACES.
005100     05  FILLER                   PIC X(10) VALUE "==========".
005200     05  FILLER                   PIC X(04) VALUE SPACES.
005300     05  FILLER                   PIC X(16) VALUE
005400         "================".
005500     05  FILLER                   PIC X(02) VALUE SPACES.
005600     05  FILLER                   PIC X(10) VALUE "==========".
005700     05  FILLER                   PIC X(02) VALUE SPACES.
005800     05  FILLER                   PIC X(30) VALUE
005900         "==============================".
006000*
006100 01  DETAIL-1.
006200     05  D-LINE-NUMBER            PIC ZZZZ9.
006300     05  FILLER                   PIC X(01) VALUE ")".
006400     05  FILLER                   PIC X(02) VALUE SPACES.
006500     05  D-AMOUNT                 PIC -9(7).99.
006600     05  FILLER                   PIC X(02) VALUE SPACES.
006700     05  D-CATEGORY               PIC X(16).
006800     05  FILLER                   PIC X(02) VALUE SPACES.
006900     05  D-EXP-DATE               PIC X(10).
007000     05  FILLER                   PIC X(02) VALUE SPACES.
007100     05  D-DESCRIPTION            PIC X(30).
007200 01  DETAIL-1-TEXT REDEFINES DETAIL-1 PIC X(86).
007300*
007400 77  W-PRINTED-LINES              PIC 9(03) COMP VALUE ZERO.
007500*----------------------------------------------------------------
007600 LINKAGE SECTION.
007700 COPY WSEXPTAB.CBL.
007800*----------------------------------------------------------------
007900 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE.
008000*----------------------------------------------------------------
008100 1000-REPORT-ENTRY.
008200
008300     MOVE ZERO TO W-PRINTED-LINES.
008400     PERFORM 1100-PRINT-HEADINGS.
008500
008600     IF EXPENSE-RECORD-COUNT = ZERO
008700        DISPLAY "EXPENSE-REPORT - NO EXPENSES ON FILE"
008800     ELSE
008900        PERFORM 1200-PRINT-ONE-ROW
009000           VARYING EXP-IDX FROM 1 BY 1
009100           UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
009200
009300     GOBACK.
009400*----------------------------------------------------------------
009500 1100-PRINT-HEADINGS.
009600
009700     MOVE EXPENSE-RECORD-COUNT TO D-TOTAL-RECORDS.
009800     DISPLAY TITLE-LINE.
009900     DISPLAY HEADING-1.
010000     DISPLAY HEADING-2.
010100     ADD 3 TO W-PRINTED-LINES.
010200*----------------------------------------------------------------
010300 1200-PRINT-ONE-ROW.
010400
010500     MOVE SPACES TO DETAIL-1.
010600     MOVE EXP-IDX           TO D-LINE-NUMBER.
010700     MOVE EXP-AMOUNT (EXP-IDX)       TO D-AMOUNT.
010800     MOVE EXP-CATEGORY-CODE (EXP-IDX) TO D-CATEGORY.
010900     MOVE EXP-DATE-TEXT (EXP-IDX)    TO D-EXP-DATE.
011000     MOVE EXP-DESCRIPTION (EXP-IDX)  TO D-DESCRIPTION.
011100     DISPLAY DETAIL-1-TEXT.
011200     ADD 1 TO W-PRINTED-LINES.
011300*----------------------------------------------------------------
