000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-FILE-HANDLER.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. AUGUST 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* AUG/97  RAF   ORIGINAL WRITE-UP.  A SECOND DOOR INTO THE SAME
001200*               EXPENSES-CSV CONTRACT AS EXPENSE-LOAD/EXPENSE-
001300*               SAVE - THIS PROGRAM NEVER TOUCHES THE TABLE
001400*               FIELDS ITSELF, IT ONLY CALLS EXPENSE-LOAD,
001500*               EXPENSE-SAVE AND EXPENSE-MANAGER, THE SAME AS
001600*               CLEARING-EXISTING-SELECTIONS USED TO CALL DOWN
001700*               TO READ-VOUCHER-NEXT-RECORD RATHER THAN READING
001800*               THE VOUCHER FILE ITSELF.
001900* SEP/98  RAF   CR-0231-Y2K - NOTHING OWNED HERE, NO CHANGE.
002000*----------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 DATA DIVISION.
002600 WORKING-STORAGE SECTION.
002700 COPY WSEXPMGR.CBL.
002800*
002900 01  FH-LOAD-RESULT                  PIC X(01).
003000     88  FH-LOAD-OK                  VALUE "Y".
003100 01  FH-SAVE-RESULT                  PIC X(01).
003200     88  FH-SAVE-OK                  VALUE "Y".
003300*
003400* THE OPERATION CODE AND THE RESULT IT CAME BACK WITH ARE CARRIED
003500* AS ONE GROUP SO THE CLOSING TRACE LINE CAN SHOW BOTH IN ONE
003600* DISPLAY - THE SAME GROUP-THEN-REDEFINE HABIT USED ON PRINT
003700* LINES ELSEWHERE IN THIS SHOP.
003800 01  W-FH-TRACE-LINE.
003900     05  W-FH-TRACE-OP            PIC X(03).
004000     05  FILLER                   PIC X(02) VALUE SPACES.
004100     05  W-FH-TRACE-RESULT        PIC X(01).
004200 01  W-FH-TRACE-TEXT REDEFINES W-FH-TRACE-LINE PIC X(06).
004300*----------------------------------------------------------------
004400 LINKAGE SECTION.
004500 COPY WSEXPTAB.CBL.
004600 01  FH-OPERATION                    PIC X(03).
004700     88  FH-OP-LOAD                  VALUE "LOD".
004800     88  FH-OP-SAVE                  VALUE "SAV".
004900 01  FH-RESULT                       PIC X(01).
005000     88  FH-RESULT-OK                VALUE "Y".
005100*----------------------------------------------------------------
005200 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
005300                           FH-OPERATION
005400                           FH-RESULT.
005500*----------------------------------------------------------------
005600 5000-FILE-HANDLER-ENTRY.
005700
005800     MOVE "N" TO FH-RESULT.
005900
006000     IF FH-OP-LOAD
006100        PERFORM 5100-ALTERNATE-LOAD
006200     ELSE IF FH-OP-SAVE
006300        PERFORM 5200-ALTERNATE-SAVE
006400     ELSE
006500        DISPLAY "EXPENSE-FILE-HANDLER - UNKNOWN OPERATION CODE: "
006600                FH-OPERATION.
006700
006800     MOVE SPACES TO W-FH-TRACE-LINE.
006900     MOVE FH-OPERATION TO W-FH-TRACE-OP.
007000     MOVE FH-RESULT TO W-FH-TRACE-RESULT.
007100     DISPLAY "EXPENSE-FILE-HANDLER - OP/RESULT: " W-FH-TRACE-TEXT.
007200     GOBACK.
007300*----------------------------------------------------------------
007400 5100-ALTERNATE-LOAD.
007500*----------------------------------------------------------------
007600* SAME CSV CONTRACT AS EXPENSE-MANAGER'S OWN LOAD (EXPENSE-
007700* LOAD.CBL DOES THE ACTUAL READING/SPLITTING/VALIDATING) -
007800* THIS ENTRY POINT JUST HANDS THE TABLE DOWN AND REPORTS BACK.
007900*----------------------------------------------------------------
008000     MOVE "N" TO FH-LOAD-RESULT.
008100     CALL "EXPENSE-LOAD" USING EXPENSE-TABLE-LINKAGE
008200                               FH-LOAD-RESULT.
008300     IF FH-LOAD-OK
008400        MOVE "Y" TO FH-RESULT.
008500*----------------------------------------------------------------
008600 5200-ALTERNATE-SAVE.
008700
008800     MOVE "N" TO FH-SAVE-RESULT.
008900     CALL "EXPENSE-SAVE" USING EXPENSE-TABLE-LINKAGE
009000                               FH-SAVE-RESULT.
009100     IF FH-SAVE-OK
009200        MOVE "Y" TO FH-RESULT.
009300*----------------------------------------------------------------
