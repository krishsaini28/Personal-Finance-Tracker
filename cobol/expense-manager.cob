000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-MANAGER.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. JULY 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* JUL/97  RAF   ORIGINAL WRITE-UP.  CUT DOWN FROM THE OLD
001200*               VENDOR-MAINTENANCE MENU SCREEN - THREE ENTRIES
001300*               ONLY (ADD/CLEAR/TOTAL), NO ACCEPT, NO OPERATOR
001400*               MENU.  THE TABLE ITSELF IS THE "FILE" NOW; THIS
001500*               PROGRAM NEVER OPENS A FILE OF ITS OWN.
001600* AUG/97  RAF   ADD NOW PERFORMS VALIDATE-EXPENSE-ENTRY (PLEXPVAL)
001700*               BEFORE APPENDING RATHER THAN TRUSTING THE CALLER -
001800*               MATCHES THE OLD GET-OTHER-FIELDS VALIDATION HABIT,
001900*               JUST ON A PASSED-IN RECORD INSTEAD OF AN ACCEPT.
002000* SEP/98  RAF   CR-0231-Y2K - NO CHANGE NEEDED HERE, DATE TEXT
002100*               IS PASSED THROUGH UNCHANGED TO EXPENSE-VALIDATE.
002200* MAR/99  RAF   CR-0253 - MGR-ADD-AMOUNT-TEXT IS SPACE-PADDED TO
002300*               X(12) AND CARRIES A DECIMAL POINT ("45.99") - A
002400*               STRAIGHT "IS NOT NUMERIC" TEST ON THAT NEVER
002500*               PASSES, SO EVERY ADD WAS BEING REJECTED.
002600*               REPLACED THE TEST WITH PARSE-EXPENSE-AMOUNT,
002700*               WHICH SPLITS THE TEXT ON THE DECIMAL POINT AND
002800*               NUMERIC-TESTS EACH HALF.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 COPY WSEXPDAT.CBL.
003700 COPY WSEXPCAT.CBL.
003800*
003900 77  W-NEW-ROW-SUB                PIC 9(5) COMP.
004000 77  W-TOTAL-WORK                 PIC S9(9)V99.
004100*
004200* MGR-ADD-AMOUNT-TEXT COMES IN SPACE-PADDED TO X(12) AND WITH A
004300* DECIMAL POINT IN IT ("45.99") - STRAIGHT "IS NUMERIC" ON THAT
004400* FAILS EVERY TIME (TRAILING SPACES AND THE "." ARE BOTH NON-
004500* DIGITS), SO THE WHOLE/CENTS HALVES ARE SPLIT OUT HERE AND
004600* EACH HALF IS NUMERIC-TESTED ON ITS OWN, THE SAME AS PLEXPDAT
004700* SPLITS A DATE INTO DD/MM/CCYY BEFORE TESTING THOSE.
004800 01  W-AMOUNT-WHOLE-TEXT          PIC X(09).
004900 01  W-AMOUNT-CENTS-TEXT          PIC X(02).
005000 01  W-AMOUNT-SPLIT-COUNT         PIC 9(02) COMP.
005100 01  W-AMOUNT-WHOLE-NUM           PIC S9(7) COMP.
005200 01  W-AMOUNT-CENTS-NUM           PIC 9(02) COMP.
005300 01  W-AMOUNT-PARSE-FAILED        PIC X(01).
005400     88  W-AMOUNT-DID-NOT-PARSE   VALUE "Y".
005500*----------------------------------------------------------------
005600 LINKAGE SECTION.
005700 COPY WSEXPTAB.CBL.
005800 COPY WSEXPMGR.CBL.
005900*----------------------------------------------------------------
006000 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
006100                           MGR-OPERATION
006200                           MGR-ADD-FIELDS
006300                           MGR-RESULT.
006400*----------------------------------------------------------------
006500 2000-MANAGER-ENTRY.
006600
006700     MOVE "N" TO MGR-RESULT.
006800
006900     IF MGR-OP-ADD
007000        PERFORM 2100-ADD-EXPENSE
007100     ELSE IF MGR-OP-CLEAR
007200        PERFORM 2200-CLEAR-ALL
007300     ELSE IF MGR-OP-TOTAL
007400        PERFORM 2300-RECOMPUTE-GRAND-TOTAL
007500     ELSE
007600        DISPLAY "EXPENSE-MANAGER - UNKNOWN OPERATION CODE: "
007700                MGR-OPERATION.
007800
007900     GOBACK.
008000*----------------------------------------------------------------
008100 2100-ADD-EXPENSE.
008200*----------------------------------------------------------------
008300* APPEND ONE CANDIDATE RECORD TO THE TABLE IF IT VALIDATES.  THE
008400* ROW IS BUILT IN PLACE AT EXPENSE-RECORD-COUNT + 1 SO A FAILED
008500* VALIDATION NEVER DISTURBS THE REST OF THE TABLE - WE ONLY BUMP
008600* THE COUNT ON SUCCESS.
008700*----------------------------------------------------------------
008800     IF EXPENSE-RECORD-COUNT >= 9999
008900        DISPLAY "EXPENSE-MANAGER - TABLE FULL, RECORD REJECTED"
009000        GO TO 2100-EXIT.
009100
009200     COMPUTE W-NEW-ROW-SUB = EXPENSE-RECORD-COUNT + 1.
009300     SET EXP-IDX TO W-NEW-ROW-SUB.
009400
009500     MOVE SPACES             TO EXP-CATEGORY-CODE (EXP-IDX).
009600     MOVE SPACES             TO EXP-DATE-TEXT (EXP-IDX).
009700     MOVE SPACES             TO EXP-DESCRIPTION (EXP-IDX).
009800     MOVE ZERO               TO EXP-AMOUNT (EXP-IDX).
009900     MOVE ZERO               TO EXP-DATE-SORTKEY (EXP-IDX).
010000     MOVE W-NEW-ROW-SUB      TO EXP-ORIGINAL-SEQUENCE (EXP-IDX).
010100
010200     PERFORM PARSE-EXPENSE-AMOUNT.
010300     IF W-AMOUNT-DID-NOT-PARSE
010400        DISPLAY "EXPENSE-MANAGER - AMOUNT NOT NUMERIC, REJECTED: "
010500                MGR-ADD-AMOUNT-TEXT
010600        GO TO 2100-EXIT.
010700     MOVE W-AMOUNT-WHOLE-NUM    TO EXP-AMOUNT-WHOLE (EXP-IDX).
010800     MOVE W-AMOUNT-CENTS-NUM    TO EXP-AMOUNT-CENTS (EXP-IDX).
010900     MOVE MGR-ADD-CATEGORY-TEXT TO EXP-CATEGORY-CODE (EXP-IDX).
011000     MOVE MGR-ADD-DATE-TEXT     TO EXP-DATE-TEXT (EXP-IDX).
011100     MOVE MGR-ADD-DESCRIPTION-TEXT TO EXP-DESCRIPTION (EXP-IDX).
011200
011300     PERFORM VALIDATE-EXPENSE-ENTRY.
011400
011500     IF NOT EXP-ENTRY-VALID (EXP-IDX)
011600        DISPLAY "EXPENSE-MANAGER - RECORD REJECTED ON VALIDATION: "
011700                MGR-ADD-CATEGORY-TEXT " " MGR-ADD-DATE-TEXT
011800        GO TO 2100-EXIT.
011900
012000     MOVE W-NEW-ROW-SUB TO EXPENSE-RECORD-COUNT.
012100     MOVE "Y" TO MGR-RESULT.
012200
012300 2100-EXIT.
012400     EXIT.
012500*----------------------------------------------------------------
012600 2200-CLEAR-ALL.
012700
012800     MOVE ZERO TO EXPENSE-RECORD-COUNT.
012900     MOVE ZERO TO EXPENSE-GRAND-TOTAL-AMT.
013000     MOVE "Y" TO MGR-RESULT.
013100*----------------------------------------------------------------
013200 2300-RECOMPUTE-GRAND-TOTAL.
013300
013400     MOVE ZERO TO W-TOTAL-WORK.
013500     IF EXPENSE-RECORD-COUNT > ZERO
013600        PERFORM 2310-ADD-ONE-ROW
013700           VARYING EXP-IDX FROM 1 BY 1
013800           UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
013900     MOVE W-TOTAL-WORK TO EXPENSE-GRAND-TOTAL-AMT.
014000     MOVE "Y" TO MGR-RESULT.
014100*----------------------------------------------------------------
014200 2310-ADD-ONE-ROW.
014300
014400     ADD EXP-AMOUNT (EXP-IDX) TO W-TOTAL-WORK.
014500*----------------------------------------------------------------
014600 PARSE-EXPENSE-AMOUNT.
014700*----------------------------------------------------------------
014800* SPLITS MGR-ADD-AMOUNT-TEXT AROUND ITS DECIMAL POINT AND TESTS
014900* EACH HALF ON ITS OWN.  NO DECIMAL POINT AT ALL ("45") IS FINE -
015000* THE CENTS HALF COMES BACK SPACES, WHICH WE TREAT AS ZERO.  A
015100* ONE-DIGIT CENTS HALF (".5") IS A TENTH OF A DOLLAR, NOT A
015200* HUNDREDTH, SO A TRAILING SPACE IN THE CENTS HALF IS FILLED
015300* WITH A ZERO BEFORE THE NUMERIC TEST, NOT LEFT BLANK.
015400*----------------------------------------------------------------
015500     MOVE SPACES TO W-AMOUNT-WHOLE-TEXT W-AMOUNT-CENTS-TEXT.
015600     MOVE ZERO   TO W-AMOUNT-SPLIT-COUNT W-AMOUNT-WHOLE-NUM
015700                    W-AMOUNT-CENTS-NUM.
015800     MOVE "N"    TO W-AMOUNT-PARSE-FAILED.
015900
016000     UNSTRING MGR-ADD-AMOUNT-TEXT DELIMITED BY "."
016100        INTO W-AMOUNT-WHOLE-TEXT
016200             W-AMOUNT-CENTS-TEXT
016300        TALLYING IN W-AMOUNT-SPLIT-COUNT.
016400
016500     IF W-AMOUNT-SPLIT-COUNT = ZERO OR W-AMOUNT-SPLIT-COUNT > 2
016600        MOVE "Y" TO W-AMOUNT-PARSE-FAILED
016700        GO TO PARSE-EXPENSE-AMOUNT-EXIT.
016800
016900     IF W-AMOUNT-WHOLE-TEXT = SPACES
017000        MOVE ZERO TO W-AMOUNT-WHOLE-NUM
017100     ELSE IF W-AMOUNT-WHOLE-TEXT IS NOT NUMERIC
017200        MOVE "Y" TO W-AMOUNT-PARSE-FAILED
017300        GO TO PARSE-EXPENSE-AMOUNT-EXIT
017400     ELSE
017500        MOVE W-AMOUNT-WHOLE-TEXT TO W-AMOUNT-WHOLE-NUM.
017600
017700     IF W-AMOUNT-CENTS-TEXT = SPACES
017800        MOVE ZERO TO W-AMOUNT-CENTS-NUM
017900        GO TO PARSE-EXPENSE-AMOUNT-EXIT.
018000
018100     IF W-AMOUNT-CENTS-TEXT (2:1) = SPACE
018200        MOVE "0" TO W-AMOUNT-CENTS-TEXT (2:1).
018300
018400     IF W-AMOUNT-CENTS-TEXT IS NOT NUMERIC
018500        MOVE "Y" TO W-AMOUNT-PARSE-FAILED
018600        GO TO PARSE-EXPENSE-AMOUNT-EXIT.
018700     MOVE W-AMOUNT-CENTS-TEXT TO W-AMOUNT-CENTS-NUM.
018800
018900 PARSE-EXPENSE-AMOUNT-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------
019200 COPY PLEXPDAT.CBL.
019300 COPY PLEXPVAL.CBL.
019400 COPY PL-LOOK-FOR-CATEGORY.CBL.
019500*----------------------------------------------------------------
