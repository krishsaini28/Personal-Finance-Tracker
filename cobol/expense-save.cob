000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-SAVE.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. JULY 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* JUL/97  RAF   ORIGINAL WRITE-UP - REWRITES EXPENSES-CSV IN
001200*               FULL, HEADER LINE FIRST, EVERY ROW OF THE TABLE
001300*               IN CURRENT LIST ORDER.  NEVER APPENDS - THE OLD
001400*               FILE CONTENT IS GONE THE MOMENT WE OPEN OUTPUT.
001500* AUG/97  RAF   BUILT D-CSV-LINE WITH STRING INSTEAD OF MOVING
001600*               EACH FIELD SEPARATELY - ONE FEWER FILLER-COMMA
001700*               PAIR TO KEEP STRAIGHT PER FIELD.
001800* SEP/98  RAF   CR-0231-Y2K - NO CHANGE, EXP-DATE-TEXT ALREADY
001900*               CARRIES A FOUR-DIGIT YEAR.
002000*----------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700 COPY SLEXPENS.CBL.
002800*----------------------------------------------------------------
002900 DATA DIVISION.
003000 FILE SECTION.
003100 COPY FDEXPENS.CBL.
003200*
003300 WORKING-STORAGE SECTION.
003400 01  WS-EXPENSE-FILE-STATUS          PIC X(02).
003500     88  WS-EXPENSE-FILE-OK          VALUE "00".
003600*
003700 01  D-AMOUNT-EDIT                    PIC -9(7).99.
003800 01  D-CSV-LINE                       PIC X(140).
003900*
004000 77  W-LINES-WRITTEN                  PIC 9(05) COMP VALUE ZERO.
004100 77  W-TRIM-CATEGORY-LEN              PIC 9(02) COMP.
004200 77  W-TRIM-DESCRIPTION-LEN           PIC 9(03) COMP.
004300*
004400* LAST LINE ACTUALLY WRITTEN IS KEPT HERE FOR THE CLOSING TRACE
004500* MESSAGE, BUILT AS A GROUP SO IT CAN BE CARRIED AND DISPLAYED AS
004600* ONE PIECE - THE SAME PRINT-LINE HABIT USED IN THE OLDER VENDOR
004700* AND VOUCHER REPORTS IN THIS SHOP.
004800 01  W-LAST-LINE-WRITTEN.
004900     05  W-LAST-AMOUNT                PIC -9(7).99.
005000     05  FILLER                       PIC X(02) VALUE SPACES.
005100     05  W-LAST-CATEGORY              PIC X(16).
005200     05  FILLER                       PIC X(02) VALUE SPACES.
005300     05  W-LAST-DATE                  PIC X(10).
005400 01  W-LAST-LINE-TEXT REDEFINES W-LAST-LINE-WRITTEN PIC X(32).
005500*----------------------------------------------------------------
005600 LINKAGE SECTION.
005700 COPY WSEXPTAB.CBL.
005800 01  W-SAVE-RESULT                    PIC X(01).
005900*----------------------------------------------------------------
006000 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
006100                           W-SAVE-RESULT.
006200*----------------------------------------------------------------
006300 4000-SAVE-ENTRY.
006400
006500     MOVE "N" TO W-SAVE-RESULT.
006600     MOVE ZERO TO W-LINES-WRITTEN.
006700     OPEN OUTPUT EXPENSE-FILE.
006800
006900     IF NOT WS-EXPENSE-FILE-OK
007000        DISPLAY "EXPENSE-SAVE - OPEN OUTPUT FAILED, FILE STATUS "
007100                WS-EXPENSE-FILE-STATUS
007200        GO TO 4000-EXIT.
007300
007400     MOVE "amount,category,date,description" TO EXPENSE-CSV-LINE.
007500     WRITE EXPENSE-CSV-LINE.
007600
007700     IF EXPENSE-RECORD-COUNT > ZERO
007800        PERFORM 4100-WRITE-ONE-ROW
007900           VARYING EXP-IDX FROM 1 BY 1
008000           UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
008100
008200     CLOSE EXPENSE-FILE.
008300     DISPLAY "EXPENSE-SAVE - LINES WRITTEN: " W-LINES-WRITTEN.
008400     IF W-LINES-WRITTEN > ZERO
008500        DISPLAY "EXPENSE-SAVE - LAST LINE WRITTEN: "
008600                W-LAST-LINE-TEXT.
008700     MOVE "Y" TO W-SAVE-RESULT.
008800
008900 4000-EXIT.
009000     GOBACK.
009100*----------------------------------------------------------------
009200 4100-WRITE-ONE-ROW.
009300
009400     MOVE EXP-AMOUNT (EXP-IDX) TO D-AMOUNT-EDIT.
009500     MOVE SPACES TO D-CSV-LINE.
009600
009700     MOVE 16 TO W-TRIM-CATEGORY-LEN.
009800     PERFORM 4110-BACK-UP-CATEGORY
009900        UNTIL W-TRIM-CATEGORY-LEN = ZERO
010000           OR EXP-CATEGORY-CODE (EXP-IDX) (W-TRIM-CATEGORY-LEN:1)
010100              NOT = SPACE.
010200
010300     MOVE 100 TO W-TRIM-DESCRIPTION-LEN.
010400     PERFORM 4120-BACK-UP-DESCRIPTION
010500        UNTIL W-TRIM-DESCRIPTION-LEN = ZERO
010600           OR EXP-DESCRIPTION (EXP-IDX) (W-TRIM-DESCRIPTION-LEN:1)
010700              NOT = SPACE.
010800
010900     STRING
011000        D-AMOUNT-EDIT             DELIMITED BY SIZE
011100        ","                       DELIMITED BY SIZE
011200        EXP-CATEGORY-CODE (EXP-IDX) (1:W-TRIM-CATEGORY-LEN)
011300                                  DELIMITED BY SIZE
011400        ","                       DELIMITED BY SIZE
011500        EXP-DATE-TEXT (EXP-IDX)   DELIMITED BY SIZE
011600        ","                       DELIMITED BY SIZE
011700        EXP-DESCRIPTION (EXP-IDX) (1:W-TRIM-DESCRIPTION-LEN)
011800                                  DELIMITED BY SIZE
011900        INTO D-CSV-LINE.
012000
012100     MOVE D-CSV-LINE TO EXPENSE-CSV-LINE.
012200     WRITE EXPENSE-CSV-LINE.
012300     MOVE EXP-AMOUNT (EXP-IDX)        TO W-LAST-AMOUNT.
012400     MOVE EXP-CATEGORY-CODE (EXP-IDX) TO W-LAST-CATEGORY.
012500     MOVE EXP-DATE-TEXT (EXP-IDX)     TO W-LAST-DATE.
012600     ADD 1 TO W-LINES-WRITTEN.
012700*----------------------------------------------------------------
012800 4110-BACK-UP-CATEGORY.
012900
013000     SUBTRACT 1 FROM W-TRIM-CATEGORY-LEN.
013100*----------------------------------------------------------------
013200 4120-BACK-UP-DESCRIPTION.
013300
013400     SUBTRACT 1 FROM W-TRIM-DESCRIPTION-LEN.
013500*----------------------------------------------------------------
