000100*----------------------------------------------------------------
000110* WSEXPMGR.CBL
000120*
000130* CALL INTERFACE FOR EXPENSE-MANAGER.CBL.  COPY THIS INTO
000140* WORKING-STORAGE IN ANY PROGRAM THAT CALLS EXPENSE-MANAGER
000150* (ALONGSIDE WSEXPTAB.CBL, WHICH CARRIES THE TABLE ITSELF), AND
000160* INTO THE LINKAGE SECTION OF EXPENSE-MANAGER.CBL ITSELF.
000170*
000180* MGR-OPERATION TELLS EXPENSE-MANAGER WHICH ENTRY TO RUN -
000190*    "ADD"  ADD ONE EXPENSE (VALIDATES, APPENDS IF GOOD)
000200*    "CLR"  CLEAR THE IN-MEMORY LIST
000210*    "TOT"  RECOMPUTE EXPENSE-GRAND-TOTAL-AMT FROM THE TABLE
000220*
000230* THE MGR-ADD- FIELDS ARE ONLY MEANINGFUL WHEN MGR-OPERATION IS
000240* "ADD" - THEY CARRY THE RAW TEXT OF ONE CANDIDATE RECORD, THE
000250* SAME AS IT WOULD HAVE COME OFF A CSV LINE OR AN OPERATOR
000260* ENTRY, SO EXPENSE-MANAGER CAN RUN IT THROUGH VALIDATION BEFORE
000270* TOUCHING THE TABLE.
000280*
000290* R.FORTUNATO  AUG/97   WRITTEN FOR THE EXPENSE BATCH.
000300*----------------------------------------------------------------
000310 01  MGR-OPERATION                  PIC X(03).
000320     88  MGR-OP-ADD                 VALUE "ADD".
000330     88  MGR-OP-CLEAR               VALUE "CLR".
000340     88  MGR-OP-TOTAL               VALUE "TOT".
000350*
000360 01  MGR-ADD-FIELDS.
000370     05  MGR-ADD-AMOUNT-TEXT        PIC X(12).
000380     05  MGR-ADD-CATEGORY-TEXT      PIC X(16).
000390     05  MGR-ADD-DATE-TEXT          PIC X(10).
000400     05  MGR-ADD-DESCRIPTION-TEXT   PIC X(100).
000410*
000420 01  MGR-RESULT                     PIC X(01).
000430     88  MGR-RESULT-OK              VALUE "Y".
000440     88  MGR-RESULT-REJECTED        VALUE "N".
