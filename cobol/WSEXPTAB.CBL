000100*----------------------------------------------------------------
000110* WSEXPTAB.CBL
000120*
000130* WORKING STORAGE FOR THE EXPENSE MASTER TABLE KEPT IN MEMORY BY
000140* THE EXPENSE BATCH.  COPY THIS INTO WORKING-STORAGE IN THE
000150* PROGRAM THAT OWNS THE TABLE (EXPENSE-BATCH-DRIVER) AND INTO
000160* THE LINKAGE SECTION OF EVERY MODULE THE TABLE IS PASSED TO ON
000170* CALL ... USING, SO A MODULE'S 01-LEVEL MATCHES THE CALLER'S
000180* LAYOUT BYTE FOR BYTE.
000190*
000200* R.FORTUNATO  MAY/97   ORIGINAL LAYOUT, PULLED OUT OF
000210*                       VENDOR-MAINTENANCE SO IT COULD BE
000220*                       SHARED BY THE LOAD/SAVE/SORT MODULES.
000230* R.FORTUNATO  JUN/97   ADDED EXP-DATE-SORTKEY - AVOIDS RE-
000240*                       PARSING THE DATE ON EVERY COMPARE.
000250* R.FORTUNATO  SEP/98   CR-0231  Y2K - EXP-DATE-CCYY WIDENED TO
000260*                       FOUR DIGITS, SORTKEY REBUILT AS CCYYMMDD.
000270*----------------------------------------------------------------
000280 01  EXPENSE-TABLE-LINKAGE.
000290*----------------------------------------------------------------
000300* EVERYTHING ABOVE EXPENSE-ENTRY-ROW IS PASSED AS ONE 01-LEVEL
000310* ON CALL ... USING SO EVERY CALLED MODULE'S LINKAGE SECTION
000320* LINES UP WITH THIS LAYOUT BYTE FOR BYTE - COUNT, TABLE AND
000330* GRAND TOTAL ALL TRAVEL TOGETHER.
000340*----------------------------------------------------------------
000350     05  EXPENSE-RECORD-COUNT          PIC 9(5) COMP VALUE ZERO.
000360     05  EXPENSE-TABLE.
000370*----------------------------------------------------------------
000380* ONE ROW OF THE TABLE (ONE EXPENSE RECORD - AMOUNT, CATEGORY,
000390* EXPENSE-DATE, DESCRIPTION - PLUS THE BOOKKEEPING FIELDS THE
000400* BATCH NEEDS TO LOAD, VALIDATE, SORT AND TOTAL THE RECORDS
000410* WITHOUT RE-READING THE CSV FILE).  9999 ROWS COVERS ANY FILE
000420* THIS SHOP HAS EVER BEEN ASKED TO PROCESS IN ONE BATCH RUN -
000430* RAISE THE OCCURS AND EXPENSE-RECORD-COUNT PICTURE TOGETHER
000440* IF THAT EVER CHANGES.
000450*----------------------------------------------------------------
000460         15  EXPENSE-ENTRY-ROW OCCURS 1 TO 9999 TIMES
000470                 DEPENDING ON EXPENSE-RECORD-COUNT
000480                 INDEXED BY EXP-IDX EXP-IDX2.
000490
000500*            AMOUNT - SIGNED, 7 INTEGER + 2 DECIMAL DIGITS
000510         15  EXP-AMOUNT                  PIC S9(7)V99.
000520         15  EXP-AMOUNT-PARTS REDEFINES EXP-AMOUNT.
000530             20  EXP-AMOUNT-WHOLE        PIC S9(7).
000540             20  EXP-AMOUNT-CENTS        PIC 99.
000550
000560*            CATEGORY - ONE OF THE 17 CODES
000570         15  EXP-CATEGORY-CODE           PIC X(16).
000580         15  EXP-CATEGORY-INDEX          PIC 99 COMP.
000590*                INDEX INTO EXPENSE-CATEGORY-TABLE (WSEXPCAT.
000600*                CBL), FILLED IN BY EXPENSE-CATEGORY-TABLE WHEN
000610*                THE CODE VALIDATES, SO A REPORT CAN GET THE
000620*                DESCRIPTION BACK WITHOUT SEARCHING THE CODE
000630*                TABLE AGAIN.
000640
000650*            EXPENSE-DATE - DD-MM-YYYY, DISPLAY FORM
000660         15  EXP-DATE-TEXT                PIC X(10).
000670         15  EXP-DATE-PARTS REDEFINES EXP-DATE-TEXT.
000680             20  EXP-DATE-DD              PIC X(02).
000690             20  FILLER                   PIC X(01).
000700             20  EXP-DATE-MM              PIC X(02).
000710             20  FILLER                   PIC X(01).
000720             20  EXP-DATE-CCYY            PIC X(04).
000730         15  EXP-DATE-SORTKEY             PIC 9(8) COMP.
000740*                CCYYMMDD, BUILT BY PLEXPDAT.CBL AT LOAD OR
000750*                VALIDATE TIME.  ZERO MEANS "DATE DID NOT
000760*                PARSE" - TREATED AS A SORT TIE, NEVER AS AN
000770*                ABORT (SEE PLEXPDAT.CBL).
000780
000790*            DESCRIPTION - FREE TEXT, NON-BLANK
000800         15  EXP-DESCRIPTION              PIC X(100).
000810
000820*            HOUSEKEEPING
000830         15  EXP-ENTRY-STATUS             PIC X(01).
000840             88  EXP-ENTRY-VALID          VALUE "V".
000850             88  EXP-ENTRY-INVALID        VALUE "I".
000860         15  EXP-DATE-IS-BAD              PIC X(01).
000870             88  EXP-DATE-PARSE-FAILED    VALUE "Y".
000880         15  EXP-ORIGINAL-SEQUENCE        PIC 9(5) COMP.
000890*                POSITION THE RECORD HELD IN THE CSV / LIST
000900*                ORDER BEFORE ANY SORT - KEEPS TIES STABLE WHEN
000910*                THE TABLE IS RE-LOADED OUT OF THE SORT WORK
000920*                FILE.
000930         15  FILLER                       PIC X(20).
000940
000950*----------------------------------------------------------------
000960* RUNNING TOTAL CARRIED ALONGSIDE THE TABLE, UNDER THE SAME
000970* 01-LEVEL - NOT PART OF ANY ONE ROW, BUT SHARED THE SAME WAY
000980* BETWEEN MODULES ON THE SAME CALL ... USING.
000990*----------------------------------------------------------------
001000     05  EXPENSE-GRAND-TOTAL.
001010         10  EXPENSE-GRAND-TOTAL-AMT      PIC S9(9)V99.
001020         10  FILLER                       PIC X(06).
