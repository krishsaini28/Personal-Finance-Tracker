000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-SORT.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. AUGUST 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* AUG/97  RAF   ORIGINAL WRITE-UP.  LIFTED THE SORT/SD/WORK-FILE
001200*               SET-UP STRAIGHT OUT OF THE OLD DEDUCTIBLES-REPORT
001300*               (SAME SORT VERB, SAME "DEFINE THE FD/SD RIGHT IN
001400*               THE PROGRAM" HABIT) BUT SORTING THE EXPENSE TABLE
001500*               INSTEAD OF THE VOUCHER FILE.  SORT-ORIGINAL-SEQ IS
001600*               ALWAYS THE SECONDARY KEY, ASCENDING, SO A TIE ON
001700*               THE REQUESTED CRITERIA NEVER REORDERS - THAT IS
001800*               WHAT KEEPS THE SORT STABLE IN BOTH DIRECTIONS.
001900* SEP/98  RAF   CR-0231-Y2K - SORT-DATE-SORTKEY IS ALREADY AN
002000*               EIGHT-DIGIT CCYYMMDD KEY, NO WINDOWING HERE.
002100* MAR/99  RAF   CR-0250 - A DATE SORT WAS SORTING A BAD-DATE ROW
002200*               RIGHT ALONG WITH THE GOOD ONES ON A ZERO SORTKEY,
002300*               WHICH DRAGS IT TO THE FRONT OF AN ASCENDING SORT
002400*               INSTEAD OF LEAVING IT OUT OF THE ORDERING THE WAY
002500*               IT'S SUPPOSED TO.  A DATE SORT NOW ONLY RELEASES
002600*               THE GOOD-DATE ROWS (8110-RELEASE-IF-GOOD-DATE) AND
002700*               RELOADS AROUND THE BAD-DATE ROWS IN PLACE (8300/
002800*               8310) SO A BAD DATE NEVER MOVES AND NEVER BUMPS A
002900*               GOOD ONE OUT OF ORDER.  AN AMOUNT SORT NEVER HAS
003000*               THIS PROBLEM - AMOUNT ALWAYS PARSES - SO IT STILL
003100*               RELEASES AND RELOADS EVERY ROW THE OLD WAY.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT WORK-FILE  ASSIGN TO "EXPSORT.WRK"
004000            ORGANIZATION IS SEQUENTIAL.
004100     SELECT SORT-FILE  ASSIGN TO "EXPSORT.TMP".
004200*----------------------------------------------------------------
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  WORK-FILE
004600     LABEL RECORDS ARE STANDARD.
004700 01  WORK-RECORD.
004800     05  WORK-AMOUNT                  PIC S9(7)V99.
004900     05  WORK-CATEGORY-CODE           PIC X(16).
005000     05  WORK-DATE-TEXT               PIC X(10).
005100     05  WORK-DATE-SORTKEY            PIC 9(8).
005200     05  WORK-DESCRIPTION             PIC X(100).
005300     05  WORK-ENTRY-STATUS            PIC X(01).
005400     05  WORK-DATE-IS-BAD             PIC X(01).
005500     05  WORK-ORIGINAL-SEQUENCE       PIC 9(5).
005600     05  FILLER                       PIC X(20).
005700*
005800 SD  SORT-FILE.
005900 01  SORT-RECORD.
006000     05  SORT-AMOUNT                  PIC S9(7)V99.
006100     05  SORT-CATEGORY-CODE           PIC X(16).
006200     05  SORT-DATE-TEXT               PIC X(10).
006300     05  SORT-DATE-SORTKEY            PIC 9(8).
006400     05  SORT-DESCRIPTION             PIC X(100).
006500     05  SORT-ENTRY-STATUS            PIC X(01).
006600     05  SORT-DATE-IS-BAD             PIC X(01).
006700     05  SORT-ORIGINAL-SEQUENCE       PIC 9(5).
006800     05  FILLER                       PIC X(20).
006900*----------------------------------------------------------------
007000 WORKING-STORAGE SECTION.
007100*
007200* W-REQUEST-AREA HOLDS THE TWO EDITED REQUEST FIELDS TOGETHER SO
007300* THE BLANK/GARBAGE CHECK BELOW CAN TEST THEM AS ONE PIECE - THE
007400* SAME GROUP-THEN-REDEFINE HABIT USED ON THE PRINT LINES ELSEWHERE
007500* IN THIS SHOP'S REPORTS.
007600 01  W-REQUEST-AREA.
007700     05  W-CRITERIA                   PIC X(06).
007800         88  W-CRIT-AMOUNT            VALUE "AMOUNT".
007900         88  W-CRIT-DATE              VALUE "DATE".
008000     05  W-ORDER                      PIC X(03).
008100         88  W-ORDER-ASC              VALUE "ASC".
008200         88  W-ORDER-DES              VALUE "DES".
008300 01  W-REQUEST-AREA-TEXT REDEFINES W-REQUEST-AREA PIC X(09).
008400 01  W-SORT-REQUEST-OK                PIC X(01).
008500     88  W-REQUEST-OK                 VALUE "Y".
008600*----------------------------------------------------------------
008700 LINKAGE SECTION.
008800 COPY WSEXPTAB.CBL.
008900 01  SRT-CRITERIA-TEXT                PIC X(06).
009000 01  SRT-ORDER-TEXT                   PIC X(03).
009100 01  SRT-RESULT                       PIC X(01).
009200     88  SRT-RESULT-OK                VALUE "Y".
009300*----------------------------------------------------------------
009400 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
009500                           SRT-CRITERIA-TEXT
009600                           SRT-ORDER-TEXT
009700                           SRT-RESULT.
009800*----------------------------------------------------------------
009900 8000-SORT-ENTRY.
010000
010100     MOVE "N" TO SRT-RESULT.
010200     PERFORM 8010-EDIT-THE-REQUEST.
010300     IF NOT W-REQUEST-OK
010400        DISPLAY "EXPENSE-SORT - BAD CRITERIA/ORDER, REJECTED: "
010500                SRT-CRITERIA-TEXT " / " SRT-ORDER-TEXT
010600        GO TO 8000-EXIT.
010700
010800     IF EXPENSE-RECORD-COUNT = ZERO
010900        MOVE "Y" TO SRT-RESULT
011000        GO TO 8000-EXIT.
011100
011200     IF W-CRIT-AMOUNT
011300        PERFORM 8020-SORT-BY-AMOUNT
011400     ELSE
011500        PERFORM 8030-SORT-BY-DATE.
011600
011700     MOVE "Y" TO SRT-RESULT.
011800
011900 8000-EXIT.
012000     GOBACK.
012100*----------------------------------------------------------------
012200 8020-SORT-BY-AMOUNT.
012300*----------------------------------------------------------------
012400* AMOUNT NEVER FAILS TO PARSE, SO THIS IS THE PLAIN RELEASE-ALL,
012500* RELOAD-ALL SORT - NO ROW EVER NEEDS TO SIT OUT OF THE ORDERING.
012600*----------------------------------------------------------------
012700     IF W-ORDER-ASC
012800        SORT SORT-FILE
012900           ON ASCENDING KEY SORT-AMOUNT
013000           ON ASCENDING KEY SORT-ORIGINAL-SEQUENCE
013100           INPUT PROCEDURE 8100-FEED-THE-SORT
013200           GIVING WORK-FILE
013300     ELSE
013400        SORT SORT-FILE
013500           ON DESCENDING KEY SORT-AMOUNT
013600           ON ASCENDING KEY SORT-ORIGINAL-SEQUENCE
013700           INPUT PROCEDURE 8100-FEED-THE-SORT
013800           GIVING WORK-FILE.
013900
014000     PERFORM 8200-RELOAD-THE-TABLE.
014100*----------------------------------------------------------------
014200 8030-SORT-BY-DATE.
014300*----------------------------------------------------------------
014400* A ROW WHOSE DATE NEVER PARSED (EXP-DATE-IS-BAD) CARRIES A ZERO
014500* SORTKEY - SORTING IT RIGHT ALONG WITH THE GOOD ROWS WOULD DRAG
014600* IT TO ONE END OF THE LIST INSTEAD OF LEAVING IT OUT OF THE
014700* ORDERING ENTIRELY.  SO ONLY THE GOOD-DATE ROWS GO INTO THE
014800* SORT (8111-FEED-GOOD-DATES-ONLY) AND THE RELOAD LEAVES EVERY
014900* BAD-DATE ROW SITTING WHERE IT ALREADY WAS (8300-RELOAD-AROUND-
015000* BAD-DATES) - A TIE CONTRIBUTES NOTHING TO THE ORDER, IT DOES
015100* NOT MOVE.
015200*----------------------------------------------------------------
015300     IF W-ORDER-ASC
015400        SORT SORT-FILE
015500           ON ASCENDING KEY SORT-DATE-SORTKEY
015600           ON ASCENDING KEY SORT-ORIGINAL-SEQUENCE
015700           INPUT PROCEDURE 8111-FEED-GOOD-DATES-ONLY
015800           GIVING WORK-FILE
015900     ELSE
016000        SORT SORT-FILE
016100           ON DESCENDING KEY SORT-DATE-SORTKEY
016200           ON ASCENDING KEY SORT-ORIGINAL-SEQUENCE
016300           INPUT PROCEDURE 8111-FEED-GOOD-DATES-ONLY
016400           GIVING WORK-FILE.
016500
016600     PERFORM 8300-RELOAD-AROUND-BAD-DATES.
016700*----------------------------------------------------------------
016800 8010-EDIT-THE-REQUEST.
016900
017000     MOVE "N" TO W-SORT-REQUEST-OK.
017100     MOVE SPACES TO W-CRITERIA.
017200     MOVE SRT-CRITERIA-TEXT TO W-CRITERIA.
017300     INSPECT W-CRITERIA CONVERTING
017400        "abcdefghijklmnopqrstuvwxyz" TO
017500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017600
017700     MOVE SPACES TO W-ORDER.
017800     MOVE SRT-ORDER-TEXT TO W-ORDER.
017900     INSPECT W-ORDER CONVERTING
018000        "abcdefghijklmnopqrstuvwxyz" TO
018100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018200
018300     IF (W-CRIT-AMOUNT OR W-CRIT-DATE)
018400        AND (W-ORDER-ASC OR W-ORDER-DES)
018500        MOVE "Y" TO W-SORT-REQUEST-OK.
018600*----------------------------------------------------------------
018700 8100-FEED-THE-SORT.
018800*----------------------------------------------------------------
018900* RELEASES EVERY ROW OF THE TABLE IN ITS CURRENT ORDER - THE SORT
019000* VERB TAKES IT FROM THERE, THE SECONDARY KEY ABOVE KEEPS TIES IN
019100* THAT SAME ORDER.
019200*----------------------------------------------------------------
019300     PERFORM 8110-RELEASE-ONE-ROW
019400        VARYING EXP-IDX FROM 1 BY 1
019500        UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
019600*----------------------------------------------------------------
019700 8110-RELEASE-ONE-ROW.
019800
019900     MOVE SPACES TO SORT-RECORD.
020000     MOVE EXP-AMOUNT (EXP-IDX)            TO SORT-AMOUNT.
020100     MOVE EXP-CATEGORY-CODE (EXP-IDX)     TO SORT-CATEGORY-CODE.
020200     MOVE EXP-DATE-TEXT (EXP-IDX)         TO SORT-DATE-TEXT.
020300     MOVE EXP-DATE-SORTKEY (EXP-IDX)      TO SORT-DATE-SORTKEY.
020400     MOVE EXP-DESCRIPTION (EXP-IDX)       TO SORT-DESCRIPTION.
020500     MOVE EXP-ENTRY-STATUS (EXP-IDX)      TO SORT-ENTRY-STATUS.
020600     MOVE EXP-DATE-IS-BAD (EXP-IDX)       TO SORT-DATE-IS-BAD.
020700     MOVE EXP-ORIGINAL-SEQUENCE (EXP-IDX) TO SORT-ORIGINAL-SEQUENCE.
020800     RELEASE SORT-RECORD.
020900*----------------------------------------------------------------
021000 8200-RELOAD-THE-TABLE.
021100
021200     OPEN INPUT WORK-FILE.
021300     PERFORM 8210-READ-AND-STORE-ONE-ROW
021400        VARYING EXP-IDX FROM 1 BY 1
021500        UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
021600     CLOSE WORK-FILE.
021700*----------------------------------------------------------------
021800 8210-READ-AND-STORE-ONE-ROW.
021900
022000     READ WORK-FILE.
022100     MOVE WORK-AMOUNT                  TO EXP-AMOUNT (EXP-IDX).
022200     MOVE WORK-CATEGORY-CODE           TO EXP-CATEGORY-CODE (EXP-IDX).
022300     MOVE WORK-DATE-TEXT               TO EXP-DATE-TEXT (EXP-IDX).
022400     MOVE WORK-DATE-SORTKEY            TO EXP-DATE-SORTKEY (EXP-IDX).
022500     MOVE WORK-DESCRIPTION             TO EXP-DESCRIPTION (EXP-IDX).
022600     MOVE WORK-ENTRY-STATUS            TO EXP-ENTRY-STATUS (EXP-IDX).
022700     MOVE WORK-DATE-IS-BAD             TO EXP-DATE-IS-BAD (EXP-IDX).
022800     MOVE WORK-ORIGINAL-SEQUENCE       TO EXP-ORIGINAL-SEQUENCE (EXP-IDX).
022900*----------------------------------------------------------------
023000 8111-FEED-GOOD-DATES-ONLY.
023100*----------------------------------------------------------------
023200* SAME IDEA AS 8100-FEED-THE-SORT, BUT A ROW WHOSE DATE NEVER
023300* PARSED (EXP-DATE-IS-BAD) NEVER GETS RELEASED - IT TAKES NO
023400* PART IN A DATE SORT AT ALL.
023500*----------------------------------------------------------------
023600     PERFORM 8112-RELEASE-IF-GOOD-DATE
023700        VARYING EXP-IDX FROM 1 BY 1
023800        UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
023900*----------------------------------------------------------------
024000 8112-RELEASE-IF-GOOD-DATE.
024100
024200     IF NOT EXP-DATE-PARSE-FAILED (EXP-IDX)
024300        MOVE SPACES TO SORT-RECORD
024400        MOVE EXP-AMOUNT (EXP-IDX)            TO SORT-AMOUNT
024500        MOVE EXP-CATEGORY-CODE (EXP-IDX)     TO SORT-CATEGORY-CODE
024600        MOVE EXP-DATE-TEXT (EXP-IDX)         TO SORT-DATE-TEXT
024700        MOVE EXP-DATE-SORTKEY (EXP-IDX)      TO SORT-DATE-SORTKEY
024800        MOVE EXP-DESCRIPTION (EXP-IDX)       TO SORT-DESCRIPTION
024900        MOVE EXP-ENTRY-STATUS (EXP-IDX)      TO SORT-ENTRY-STATUS
025000        MOVE EXP-DATE-IS-BAD (EXP-IDX)       TO SORT-DATE-IS-BAD
025100        MOVE EXP-ORIGINAL-SEQUENCE (EXP-IDX) TO SORT-ORIGINAL-SEQUENCE
025200        RELEASE SORT-RECORD.
025300*----------------------------------------------------------------
025400 8300-RELOAD-AROUND-BAD-DATES.
025500*----------------------------------------------------------------
025600* WORK-FILE NOW HOLDS ONLY THE GOOD-DATE ROWS, IN SORTED ORDER,
025700* AND FEWER OF THEM THAN EXPENSE-RECORD-COUNT WHENEVER THE LIST
025800* HAS A BAD DATE IN IT.  WALK THE TABLE POSITIONS IN ORDER - A
025900* BAD-DATE POSITION IS LEFT EXACTLY AS IT WAS (IT WAS NEVER
026000* RELEASED, SO ITS DATA NEVER CHANGED), A GOOD-DATE POSITION
026100* TAKES THE NEXT ROW OFF WORK-FILE.  THAT IS WHAT MAKES A BAD
026200* DATE A TIE INSTEAD OF A MOVE - IT STAYS PUT, THE GOOD ROWS
026300* SORT INTO THE SLOTS AROUND IT.
026400*----------------------------------------------------------------
026500     OPEN INPUT WORK-FILE.
026600     PERFORM 8310-MERGE-ONE-ROW
026700        VARYING EXP-IDX FROM 1 BY 1
026800        UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
026900     CLOSE WORK-FILE.
027000*----------------------------------------------------------------
027100 8310-MERGE-ONE-ROW.
027200
027300     IF NOT EXP-DATE-PARSE-FAILED (EXP-IDX)
027400        READ WORK-FILE
027500        MOVE WORK-AMOUNT             TO EXP-AMOUNT (EXP-IDX)
027600        MOVE WORK-CATEGORY-CODE      TO EXP-CATEGORY-CODE (EXP-IDX)
027700        MOVE WORK-DATE-TEXT          TO EXP-DATE-TEXT (EXP-IDX)
027800        MOVE WORK-DATE-SORTKEY       TO EXP-DATE-SORTKEY (EXP-IDX)
027900        MOVE WORK-DESCRIPTION        TO EXP-DESCRIPTION (EXP-IDX)
028000        MOVE WORK-ENTRY-STATUS       TO EXP-ENTRY-STATUS (EXP-IDX)
028100        MOVE WORK-DATE-IS-BAD        TO EXP-DATE-IS-BAD (EXP-IDX)
028200        MOVE WORK-ORIGINAL-SEQUENCE  TO EXP-ORIGINAL-SEQUENCE (EXP-IDX).
028300*----------------------------------------------------------------
