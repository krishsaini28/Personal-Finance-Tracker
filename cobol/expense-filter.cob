000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-FILTER.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. AUGUST 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* AUG/97  RAF   ORIGINAL WRITE-UP.  CUT DOWN FROM THE OLD
001200*               INQUIRY-VENDOR-BY-NAME SEARCH SCREEN - NO ACCEPT,
001300*               NO "SHOW NEXT?" PROMPT.  WE WALK THE WHOLE TABLE
001400*               ONCE IN ITS CURRENT ORDER AND LIST EVERY ROW WHOSE
001500*               CATEGORY CODE AGREES EXACTLY, SKIPPING NOTHING.
001600* SEP/98  RAF   CR-0231-Y2K - NO CHANGE, DATE TEXT IS ONLY DISPLAYED
001700*               HERE, NEVER PARSED.
001800*----------------------------------------------------------------
001900 ENVIRONMENT DIVISION.
002000 CONFIGURATION SECTION.
002100 SPECIAL-NAMES.
002200     C01 IS TOP-OF-FORM.
002300 DATA DIVISION.
002400 WORKING-STORAGE SECTION.
002500 01  W-CATEGORY-SEARCH-TEXT           PIC X(16).
002600*
002700* DETAIL LINE BUILT AS A GROUP SO IT CAN BE MOVED AND DISPLAYED AS
002800* ONE PIECE, THE SAME WAY A PRINT LINE IS BUILT IN THE OLDER
002900* VENDOR/VOUCHER REPORTS - THE REDEFINES GIVES US A PLAIN X(80)
003000* VIEW FOR THAT SINGLE DISPLAY.
003100 01  D-DETAIL-LINE.
003200     05  D-DETAIL-NUMBER              PIC ZZZZ9.
003300     05  FILLER                       PIC X(02) VALUE ") ".
003400     05  D-DETAIL-AMOUNT              PIC -9(7).99.
003500     05  FILLER                       PIC X(02) VALUE SPACES.
003600     05  D-DETAIL-CATEGORY            PIC X(16).
003700     05  FILLER                       PIC X(02) VALUE SPACES.
003800     05  D-DETAIL-DATE                PIC X(10).
003900     05  FILLER                       PIC X(02) VALUE SPACES.
004000     05  D-DETAIL-DESCRIPTION         PIC X(30).
004100 01  D-DETAIL-LINE-TEXT REDEFINES D-DETAIL-LINE PIC X(80).
004200*----------------------------------------------------------------
004300 LINKAGE SECTION.
004400 COPY WSEXPTAB.CBL.
004500 01  FTR-CATEGORY-TEXT                PIC X(16).
004600 01  FTR-MATCH-COUNT                  PIC 9(05) COMP.
004700*----------------------------------------------------------------
004800 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
004900                           FTR-CATEGORY-TEXT
005000                           FTR-MATCH-COUNT.
005100*----------------------------------------------------------------
005200 7000-FILTER-ENTRY.
005300
005400     MOVE ZERO TO FTR-MATCH-COUNT.
005500     MOVE SPACES TO W-CATEGORY-SEARCH-TEXT.
005600     MOVE FTR-CATEGORY-TEXT TO W-CATEGORY-SEARCH-TEXT.
005700
005800     DISPLAY "EXPENSE-FILTER - CATEGORY: " W-CATEGORY-SEARCH-TEXT.
005900
006000     IF EXPENSE-RECORD-COUNT > ZERO
006100        PERFORM 7100-CHECK-ONE-ROW
006200           VARYING EXP-IDX FROM 1 BY 1
006300           UNTIL EXP-IDX > EXPENSE-RECORD-COUNT.
006400
006500     IF FTR-MATCH-COUNT = ZERO
006600        DISPLAY "EXPENSE-FILTER - NO MATCHING RECORDS".
006700
006800     GOBACK.
006900*----------------------------------------------------------------
007000 7100-CHECK-ONE-ROW.
007100*----------------------------------------------------------------
007200* ORIGINAL LIST ORDER IS NEVER DISTURBED - WE ONLY LOOK, WE DO
007300* NOT BUILD A SEPARATE TABLE OF THE MATCHES.
007400*----------------------------------------------------------------
007500     IF EXP-CATEGORY-CODE (EXP-IDX) EQUAL W-CATEGORY-SEARCH-TEXT
007600        ADD 1 TO FTR-MATCH-COUNT
007700        MOVE SPACES TO D-DETAIL-LINE
007800        MOVE FTR-MATCH-COUNT TO D-DETAIL-NUMBER
007900        MOVE EXP-AMOUNT (EXP-IDX) TO D-DETAIL-AMOUNT
008000        MOVE EXP-CATEGORY-CODE (EXP-IDX) TO D-DETAIL-CATEGORY
008100        MOVE EXP-DATE-TEXT (EXP-IDX) TO D-DETAIL-DATE
008200        MOVE EXP-DESCRIPTION (EXP-IDX) TO D-DETAIL-DESCRIPTION
008300        DISPLAY D-DETAIL-LINE-TEXT.
008400*----------------------------------------------------------------
