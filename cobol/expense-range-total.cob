000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-RANGE-TOTAL.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. AUGUST 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* AUG/97  RAF   ORIGINAL WRITE-UP.  CUT DOWN FROM THE OLD PRINT-
001200*               STATE-FILE READ/PRINT LOOP - NO PRINTER FILE HERE,
001300*               THE LOOP JUST ACCUMULATES AN AMOUNT INSTEAD OF
001400*               WRITING A LINE.  BOTH BOUNDS AND EVERY RECORD'S
001500*               OWN DATE MUST PARSE OR THE WHOLE CALL FAILS - NO
001600*               PARTIAL TOTAL IS EVER RETURNED.
001700* SEP/98  RAF   CR-0231-Y2K - THE SORTKEY COMPARE IS CCYYMMDD, SO
001800*               A START/END SPANNING A CENTURY BOUNDARY ALREADY
001900*               WORKS WITHOUT ANY 2-DIGIT WINDOWING.
002000*----------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 DATA DIVISION.
002600 WORKING-STORAGE SECTION.
002700 COPY WSEXPDAT.CBL.
002800*
002900 01  W-START-SORTKEY                  PIC 9(8) COMP.
003000 01  W-END-SORTKEY                    PIC 9(8) COMP.
003100 01  W-BOUNDS-OK                      PIC X(01).
003200     88  W-BOUNDS-GOOD                VALUE "Y".
003300*----------------------------------------------------------------
003400 LINKAGE SECTION.
003500 COPY WSEXPTAB.CBL.
003600 01  RNG-START-DATE-TEXT              PIC X(10).
003700 01  RNG-END-DATE-TEXT                PIC X(10).
003800 01  RNG-TOTAL-OUT                    PIC S9(9)V99.
003900 01  RNG-RESULT                       PIC X(01).
004000     88  RNG-RESULT-OK                VALUE "Y".
004100*----------------------------------------------------------------
004200 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
004300                           RNG-START-DATE-TEXT
004400                           RNG-END-DATE-TEXT
004500                           RNG-TOTAL-OUT
004600                           RNG-RESULT.
004700*----------------------------------------------------------------
004800 9000-RANGE-TOTAL-ENTRY.
004900
005000     MOVE "N" TO RNG-RESULT.
005100     MOVE ZERO TO RNG-TOTAL-OUT.
005200     MOVE "N" TO W-BOUNDS-OK.
005300
005400     MOVE SPACES TO EXPD-TEXT-IN.
005500     MOVE RNG-START-DATE-TEXT TO EXPD-TEXT-IN.
005600     PERFORM PARSE-EXPENSE-DATE.
005700     IF EXPD-DATE-DID-NOT-PARSE
005800        DISPLAY "EXPENSE-RANGE-TOTAL - START DATE WILL NOT PARSE: "
005900                RNG-START-DATE-TEXT
006000        GO TO 9000-EXIT.
006100     MOVE EXPD-SORTKEY-OUT TO W-START-SORTKEY.
006200
006300     MOVE SPACES TO EXPD-TEXT-IN.
006400     MOVE RNG-END-DATE-TEXT TO EXPD-TEXT-IN.
006500     PERFORM PARSE-EXPENSE-DATE.
006600     IF EXPD-DATE-DID-NOT-PARSE
006700        DISPLAY "EXPENSE-RANGE-TOTAL - END DATE WILL NOT PARSE: "
006800                RNG-END-DATE-TEXT
006900        GO TO 9000-EXIT.
007000     MOVE EXPD-SORTKEY-OUT TO W-END-SORTKEY.
007100
007200     MOVE "Y" TO W-BOUNDS-OK.
007300
007400     IF EXPENSE-RECORD-COUNT > ZERO
007500        PERFORM 9100-CHECK-ONE-ROW
007600           VARYING EXP-IDX FROM 1 BY 1
007700           UNTIL EXP-IDX > EXPENSE-RECORD-COUNT
007800              OR NOT W-BOUNDS-GOOD.
007900
008000     IF NOT W-BOUNDS-GOOD
008100        MOVE ZERO TO RNG-TOTAL-OUT
008200        GO TO 9000-EXIT.
008300
008400     MOVE "Y" TO RNG-RESULT.
008500
008600 9000-EXIT.
008700     GOBACK.
008800*----------------------------------------------------------------
008900 9100-CHECK-ONE-ROW.
009000*----------------------------------------------------------------
009100* A RECORD WHOSE OWN DATE NEVER PARSED CARRIES A ZERO SORTKEY
009200* (SEE PLEXPDAT.CBL / EXP-DATE-SORTKEY IN WSEXPTAB.CBL) - THAT
009300* FAILS THE WHOLE CALL THE SAME AS A BAD START OR END BOUND, IT
009400* IS NOT JUST SKIPPED.
009500*----------------------------------------------------------------
009600     IF EXP-DATE-PARSE-FAILED (EXP-IDX)
009700        MOVE "N" TO W-BOUNDS-OK
009800        GO TO 9100-EXIT.
009900
010000     IF EXP-DATE-SORTKEY (EXP-IDX) NOT < W-START-SORTKEY
010100        AND EXP-DATE-SORTKEY (EXP-IDX) NOT > W-END-SORTKEY
010200        ADD EXP-AMOUNT (EXP-IDX) TO RNG-TOTAL-OUT.
010300
010400 9100-EXIT.
010500     EXIT.
010600*----------------------------------------------------------------
010700 COPY PLEXPDAT.CBL.
010800*----------------------------------------------------------------
