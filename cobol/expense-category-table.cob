000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-CATEGORY-TABLE.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. JULY 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* JUL/97  RAF   ORIGINAL WRITE-UP.  CUT DOWN FROM THE OLD STATE-
001200*               CODE-MAINTENANCE LOOK-UP OPTION - THIS TABLE HAS
001300*               SEVENTEEN CODES THAT NEVER CHANGE, SO THE ADD/
001400*               CHANGE/DELETE OPTIONS ON THE OLD MENU ARE GONE.
001500*               ALL THIS PROGRAM DOES IS TELL THE CALLER WHETHER
001600*               A CODE IS GOOD AND HAND BACK ITS DESCRIPTION.
001700* SEP/98  RAF   CR-0231-Y2K - NO DATE FIELDS IN THIS TABLE, NO
001800*               CHANGE NEEDED.
001900* FEB/99  RAF   REQ-1140 - FOLD THE INCOMING CODE TO UPPER CASE
002000*               BEFORE THE SEARCH, SAME AS PL-LOOK-FOR-CATEGORY
002100*               DOES FOR THE LOAD PATH, SO A CALLER PASSING
002200*               "food" GETS THE SAME ANSWER AS ONE PASSING "FOOD".
002300*----------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 DATA DIVISION.
002900 WORKING-STORAGE SECTION.
003000 COPY WSEXPCAT.CBL.
003100*
003200 01  W-LOOKUP-KEY                     PIC X(16).
003300*
003400* THE CODE AND ITS DESCRIPTION ARE CARRIED TOGETHER AS ONE GROUP
003500* WHILE A MATCH IS BEING BUILT FOR THE CALLER - REDEFINED AS
003600* FLAT TEXT FOR THE ONE-LINE CONFIRMATION MESSAGE, THE SAME
003700* GROUP-THEN-REDEFINE HABIT USED ON THE PRINT LINES ELSEWHERE
003800* IN THIS SHOP'S REPORTS.
003900 01  W-FOUND-LINE.
004000     05  W-FOUND-CODE                 PIC X(16).
004100     05  FILLER                       PIC X(02) VALUE SPACES.
004200     05  W-FOUND-DESCRIPTION          PIC X(40).
004300 01  W-FOUND-LINE-TEXT REDEFINES W-FOUND-LINE PIC X(58).
004400*
004500* THE REJECTED-CODE MESSAGE IS BUILT THE SAME WAY SO A BAD CODE
004600* SHOWS UP ON THE JOB LOG EXACTLY AS THE CALLER SENT IT.
004700 01  W-REJECT-LINE.
004800     05  W-REJECT-CODE                PIC X(16).
004900     05  FILLER                       PIC X(19) VALUE
005000         " IS NOT A KNOWN CATEGORY CODE".
005100 01  W-REJECT-LINE-TEXT REDEFINES W-REJECT-LINE PIC X(35).
005200*----------------------------------------------------------------
005300 LINKAGE SECTION.
005400 01  CAT-CODE-TEXT                    PIC X(16).
005500 01  CAT-DESCRIPTION-OUT              PIC X(40).
005600 01  CAT-RESULT                       PIC X(01).
005700     88  CAT-RESULT-OK                VALUE "Y".
005800     88  CAT-RESULT-NOT-FOUND         VALUE "N".
005900*----------------------------------------------------------------
006000 PROCEDURE DIVISION USING CAT-CODE-TEXT
006100                           CAT-DESCRIPTION-OUT
006200                           CAT-RESULT.
006300*----------------------------------------------------------------
006400 4000-CATEGORY-LOOKUP-ENTRY.
006500
006600     MOVE "N" TO CAT-RESULT.
006700     MOVE SPACES TO CAT-DESCRIPTION-OUT.
006800     MOVE SPACES TO W-LOOKUP-KEY.
006900     MOVE CAT-CODE-TEXT TO W-LOOKUP-KEY.
007000     INSPECT W-LOOKUP-KEY CONVERTING
007100        "abcdefghijklmnopqrstuvwxyz" TO
007200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007300
007400     SET EXP-CAT-IDX TO 1.
007500     SEARCH EXP-CAT-ENTRY
007600        AT END
007700           PERFORM 4100-REPORT-NOT-FOUND
007800        WHEN EXP-CAT-CODE (EXP-CAT-IDX) = W-LOOKUP-KEY
007900           PERFORM 4200-REPORT-FOUND.
008000
008100     GOBACK.
008200*----------------------------------------------------------------
008300 4100-REPORT-NOT-FOUND.
008400
008500     MOVE "N" TO CAT-RESULT.
008600     MOVE SPACES TO W-REJECT-LINE.
008700     MOVE CAT-CODE-TEXT TO W-REJECT-CODE.
008800     DISPLAY "EXPENSE-CATEGORY-TABLE - " W-REJECT-LINE-TEXT.
008900*----------------------------------------------------------------
009000 4200-REPORT-FOUND.
009100
009200     MOVE "Y" TO CAT-RESULT.
009300     MOVE EXP-CAT-DESCRIPTION (EXP-CAT-IDX) TO CAT-DESCRIPTION-OUT.
009400     MOVE SPACES TO W-FOUND-LINE.
009500     MOVE EXP-CAT-CODE (EXP-CAT-IDX) TO W-FOUND-CODE.
009600     MOVE EXP-CAT-DESCRIPTION (EXP-CAT-IDX) TO W-FOUND-DESCRIPTION.
009700     DISPLAY "EXPENSE-CATEGORY-TABLE - MATCHED: " W-FOUND-LINE-TEXT.
009800*----------------------------------------------------------------
