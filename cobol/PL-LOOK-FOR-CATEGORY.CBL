000100*----------------------------------------------------------------
000200* PL-LOOK-FOR-CATEGORY.CBL
000300*
000400* LOOK-FOR-CATEGORY - SEARCHES EXPENSE-CATEGORY-TABLE
000500* (WSEXPCAT.CBL) FOR THE CODE SITTING IN EXP-CATEGORY-CODE
000600* (EXP-IDX) OF EXPENSE-TABLE.  THE CODE IS FOLDED TO UPPER CASE
000700* FIRST SO A LOWER-CASE CODE ON A LOAD LINE STILL MATCHES.  ON
000800* RETURN EXP-CAT-FOUND TELLS THE CALLER WHETHER IT MATCHED, AND
000900* IF IT DID, EXP-CATEGORY-INDEX (EXP-IDX) HOLDS THE SUBSCRIPT OF
001000* THE MATCHING ENTRY SO LATER CODE NEVER HAS TO SEARCH AGAIN, AND
001100* EXP-CATEGORY-CODE (EXP-IDX) ITSELF HAS BEEN OVERLAID WITH THE
001200* UPPER-CASE TABLE CODE - NOT JUST THE THROWAWAY SEARCH KEY - SO
001300* WHAT GOES BACK INTO THE ROW IS ALWAYS THE CANONICAL SPELLING,
001400* NOT WHATEVER CASE CAME IN OFF THE LOAD LINE.
001500*
001600* COPY THIS INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT HAS
001700* ALSO COPIED WSEXPTAB.CBL AND WSEXPCAT.CBL INTO WORKING-STORAGE.
001800*
001900* R.FORTUNATO  JUL/97   WRITTEN FOR THE EXPENSE BATCH - TAKEN
002000*                       FROM THE OLD STATE-CODE LOOKUP, CUT DOWN
002100*                       TO JUST THE SEARCH, NO MORE ADD/CHANGE.
002200* R.FORTUNATO  MAR/99   CR-0252 - A MATCH ONLY EVER UPPER-CASED
002300*                       THE SEARCH KEY, NOT THE ROW ITSELF - A
002400*                       LINE LOADED AS "food" VALIDATED FINE BUT
002500*                       SAT IN THE TABLE LOWER-CASE, SO A LATER
002600*                       FILTER OR REMOVE LOOKING FOR "FOOD" NEVER
002700*                       FOUND IT.  NOW THE MATCHING TABLE CODE IS
002800*                       MOVED BACK INTO THE ROW ON A HIT.
002900*----------------------------------------------------------------
003000 LOOK-FOR-CATEGORY.
003100
003200     MOVE SPACES TO EXP-CAT-SEARCH-KEY.
003300     MOVE EXP-CATEGORY-CODE (EXP-IDX) TO EXP-CAT-SEARCH-KEY.
003400     INSPECT EXP-CAT-SEARCH-KEY CONVERTING
003500        "abcdefghijklmnopqrstuvwxyz"
003600        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003700
003800     MOVE "N" TO EXP-CAT-SEARCH-STATUS.
003900     SET EXP-CAT-IDX TO 1.
004000     SEARCH EXP-CAT-ENTRY
004100        AT END
004200           MOVE "N" TO EXP-CAT-SEARCH-STATUS
004300        WHEN EXP-CAT-CODE (EXP-CAT-IDX) = EXP-CAT-SEARCH-KEY
004400           MOVE "Y" TO EXP-CAT-SEARCH-STATUS
004500           SET EXP-CATEGORY-INDEX (EXP-IDX) TO EXP-CAT-IDX
004600           MOVE EXP-CAT-CODE (EXP-CAT-IDX) TO
004700                EXP-CATEGORY-CODE (EXP-IDX).
