000100*----------------------------------------------------------------
000110* WSEXPDAT.CBL
000120*
000130* WORKING-STORAGE TO BE USED BY PLEXPDAT.CBL.
000140*
000150* VARIABLE RECEIVED FROM THE CALLING PARAGRAPH:
000160*    EXPD-TEXT-IN       - THE DATE AS READ, DD-MM-YYYY DISPLAY
000170*                         FORM, STRAIGHT OUT OF THE EXPENSE
000175*                         RECORD'S DATE FIELD.
000180*
000190* VARIABLES RETURNED TO THE CALLING PARAGRAPH:
000200*    EXPD-SORTKEY-OUT   - CCYYMMDD NUMERIC, ZERO IF EXPD-TEXT-IN
000210*                         DID NOT PARSE.
000220*    EXPD-PARSE-FAILED  - "Y" IF EXPD-TEXT-IN DID NOT MATCH THE
000230*                         DD-MM-YYYY PATTERN.
000240*
000250* ADAPTED FROM THE OLD WSDATE.CBL/PLDATE.CBL PAIR USED BY THE
000260* VENDOR AND VOUCHER SCREENS - THOSE PROMPTED AN OPERATOR FOR A
000270* MM-DD-CCYY DATE; THIS ONE JUST VALIDATES A DD-MM-YYYY FIELD
000280* ALREADY SITTING IN A CSV LINE, SO THE OPERATOR-PROMPT FIELDS
000290* (GDTV-DATE-HEADING AND THE YEAR-RANGE LIMITS) ARE GONE.
000300*
000310* R.FORTUNATO  AUG/97   ADAPTED FOR THE EXPENSE BATCH.
000320*----------------------------------------------------------------
000330 01  EXPD-TEXT-IN                    PIC X(10).
000340 01  EXPD-TEXT-PARTS REDEFINES EXPD-TEXT-IN.
000350     05  EXPD-DD-IN                  PIC X(02).
000360     05  FILLER                      PIC X(01).
000370     05  EXPD-MM-IN                  PIC X(02).
000380     05  FILLER                      PIC X(01).
000390     05  EXPD-CCYY-IN                PIC X(04).
000400
000410 01  EXPD-NUMERIC-WORK.
000420     05  EXPD-DD-NUM                 PIC 99 COMP.
000430     05  EXPD-MM-NUM                 PIC 99 COMP.
000440     05  EXPD-CCYY-NUM               PIC 9(4) COMP.
000450
000460* NOTE - THIS SHOP DOES NOT CHECK CALENDAR VALIDITY BEYOND THE
000470* DD-MM-YYYY PICTURE (NO FEB-30 CHECK, NO LEAP-YEAR CHECK) - SEE
000480* PLEXPDAT.CBL.  A DAYS-IN-MONTH TABLE WAS CONSIDERED AND
000490* DROPPED; DON'T ADD ONE BACK WITHOUT A SPEC CHANGE.
000500
000510 01  EXPD-PARSE-FAILED                PIC X(01).
000630     88  EXPD-DATE-DID-NOT-PARSE       VALUE "Y".
000640     88  EXPD-DATE-PARSED-OK           VALUE "N".
000650
000660 01  EXPD-SORTKEY-OUT                 PIC 9(8) COMP.
