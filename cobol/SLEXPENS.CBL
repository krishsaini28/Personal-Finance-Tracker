000100*----------------------------------------------------------------
000110* SLEXPENS.CBL
000120*
000130* FILE-CONTROL ENTRY FOR THE EXPENSE MASTER FILE (Expenses.csv).
000140* LINE SEQUENTIAL, NO KEY - THE SAME FILE IS OPENED INPUT AT THE
000150* START OF THE BATCH AND OUTPUT AT THE END (THE FULL LIST IS
000160* RE-WRITTEN, NEVER APPENDED).
000170*
000180* R.FORTUNATO  JUL/97   WRITTEN FOR THE EXPENSE BATCH.
000190*----------------------------------------------------------------
000200     SELECT EXPENSE-FILE
000210            ASSIGN TO "Expenses.csv"
000220            ORGANIZATION IS LINE SEQUENTIAL
000230            FILE STATUS  IS WS-EXPENSE-FILE-STATUS.
