000100*----------------------------------------------------------------
000110* WSEXPCAT.CBL
000120*
000130* THE EXPENSE CATEGORY CODE TABLE.  SEVENTEEN FIXED ENTRIES -
000140* THIS TABLE IS NOT MAINTAINED BY ANY PROGRAM IN THIS SYSTEM;
000150* IT IS LOADED FROM THE VALUE CLAUSES BELOW EVERY RUN, THE SAME
000160* WAY THE OLD STATE-CODE TABLE USED TO BE BUILT FROM STATE-FILE
000170* BEFORE WE DROPPED DOWN TO SEVENTEEN CODES THAT NEVER CHANGE.
000180*
000190* R.FORTUNATO  JUL/97   WRITTEN FOR THE EXPENSE BATCH.
000200*----------------------------------------------------------------
000210 01  EXPENSE-CATEGORY-LOAD-AREA.
000220     05  FILLER  PIC X(56) VALUE
000230         "FOOD            GROCERIES, RESTAURANTS, COFFEE, SNACKS  ".
000240     05  FILLER  PIC X(56) VALUE
000250         "TRANSPORT       GAS, BUS, TRAIN, UBER, TAXI, PARKING    ".
000260     05  FILLER  PIC X(56) VALUE
000270         "RENT            MONTHLY RENT, MORTGAGE PAYMENTS         ".
000280     05  FILLER  PIC X(56) VALUE
000290         "UTILITIES       ELECTRICITY, WATER, INTERNET, PHONE     ".
000300     05  FILLER  PIC X(56) VALUE
000310         "HEALTHCARE      DOCTOR VISITS, MEDICINES, INSURANCE     ".
000320     05  FILLER  PIC X(56) VALUE
000330         "ENTERTAINMENT   MOVIES, NETFLIX, MUSIC, GAMES, EVENTS   ".
000340     05  FILLER  PIC X(56) VALUE
000350         "SHOPPING        CLOTHES, ELECTRONICS, ACCESSORIES       ".
000360     05  FILLER  PIC X(56) VALUE
000370         "EDUCATION       TUITION, BOOKS, ONLINE COURSES          ".
000380     05  FILLER  PIC X(56) VALUE
000390         "TRAVEL          FLIGHTS, HOTELS, TOURIST ATTRACTIONS    ".
000400     05  FILLER  PIC X(56) VALUE
000410         "SAVINGS         INVESTMENTS, EMERGENCY FUND, RETIREMENT ".
000420     05  FILLER  PIC X(56) VALUE
000430         "DEBT            LOAN PAYMENTS, CREDIT CARD BILLS        ".
000440     05  FILLER  PIC X(56) VALUE
000450         "GIFTS           BIRTHDAYS, WEDDINGS, HOLIDAY PRESENTS   ".
000460     05  FILLER  PIC X(56) VALUE
000470         "SUBSCRIPTIONS   STREAMING SERVICES, GYM, SOFTWARE       ".
000480     05  FILLER  PIC X(56) VALUE
000490         "CHARITY         DONATIONS, FUNDRAISERS, COMMUNITY       ".
000500     05  FILLER  PIC X(56) VALUE
000510         "HOME_MAINTENANCEREPAIRS, FURNITURE, HOME IMPROVE        ".
000520     05  FILLER  PIC X(56) VALUE
000530         "CAR_EXPENSES    INSURANCE, MAINTENANCE, FUEL, REG       ".
000540     05  FILLER  PIC X(56) VALUE
000550         "OTHER           MISCELLANEOUS EXPENSES                  ".
000560
000570* SEVENTEEN ENTRIES, SIXTEEN BYTES OF CODE FOLLOWED BY FORTY
000580* BYTES OF DESCRIPTION TEXT - REDEFINED AS A SEARCHABLE TABLE
000590* SO EXPENSE-CATEGORY-TABLE (PROGRAM) CAN SEARCH IT INSTEAD OF
000600* READING A FILE.
000610 01  EXPENSE-CATEGORY-TABLE REDEFINES EXPENSE-CATEGORY-LOAD-AREA.
000620     05  EXP-CAT-ENTRY OCCURS 17 TIMES INDEXED BY EXP-CAT-IDX.
000630         10  EXP-CAT-CODE             PIC X(16).
000640         10  EXP-CAT-DESCRIPTION      PIC X(40).
000650
000660* WORK FIELDS FOR PL-LOOK-FOR-CATEGORY.CBL - THE KEY IS CASE
000670* FOLDED TO UPPER BEFORE THE SEARCH SO "food" ON A LOAD LINE
000680* MATCHES THE "FOOD" CODE JUST AS A SPREADSHEET EXPORT WOULD.
000690 01  EXP-CAT-SEARCH-KEY               PIC X(16).
000700 01  EXP-CAT-SEARCH-STATUS            PIC X(01).
000710     88  EXP-CAT-FOUND                VALUE "Y".
000720     88  EXP-CAT-NOT-FOUND             VALUE "N".
