000100*----------------------------------------------------------------
000110* PLEXPDAT.CBL
000120*
000130* PARSES A DD-MM-YYYY DATE FIELD IN EXPD-TEXT-IN (WSEXPDAT.CBL)
000140* INTO A CCYYMMDD COMPARE/SORT KEY, EXPD-SORTKEY-OUT.  SETS
000150* EXPD-PARSE-FAILED TO "Y" AND LEAVES EXPD-SORTKEY-OUT AT ZERO
000160* WHEN THE TEXT DOES NOT MATCH THE PATTERN.  THIS SHOP DOES NOT
000170* CHECK CALENDAR VALIDITY BEYOND THAT - FEB-30 PARSES JUST FINE.
000190*
000200* COPY THIS INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT HAS
000210* ALSO COPIED WSEXPDAT.CBL INTO WORKING-STORAGE.
000220*
000230* R.FORTUNATO  AUG/97   WRITTEN FOR THE EXPENSE BATCH.
000240*----------------------------------------------------------------
000250 PARSE-EXPENSE-DATE.
000260
000270     MOVE "N" TO EXPD-PARSE-FAILED.
000280     MOVE ZERO TO EXPD-SORTKEY-OUT.
000290
000300     IF EXPD-TEXT-IN (3:1) NOT = "-"
000310             OR EXPD-TEXT-IN (6:1) NOT = "-"
000320        MOVE "Y" TO EXPD-PARSE-FAILED
000330     ELSE
000340        IF EXPD-DD-IN IS NOT NUMERIC
000350                OR EXPD-MM-IN IS NOT NUMERIC
000360                OR EXPD-CCYY-IN IS NOT NUMERIC
000370           MOVE "Y" TO EXPD-PARSE-FAILED
000380        ELSE
000390           MOVE EXPD-DD-IN    TO EXPD-DD-NUM
000400           MOVE EXPD-MM-IN    TO EXPD-MM-NUM
000410           MOVE EXPD-CCYY-IN  TO EXPD-CCYY-NUM
000420           IF EXPD-MM-NUM < 1 OR EXPD-MM-NUM > 12
000430                   OR EXPD-DD-NUM < 1 OR EXPD-DD-NUM > 31
000440              MOVE "Y" TO EXPD-PARSE-FAILED.
000450
000460     IF EXPD-DATE-PARSED-OK
000470        COMPUTE EXPD-SORTKEY-OUT =
000480                EXPD-CCYY-NUM * 10000
000490                + EXPD-MM-NUM * 100
000500                + EXPD-DD-NUM.
000510*----------------------------------------------------------------
