000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPENSE-REMOVE.
000300 AUTHOR.      R. FORTUNATO.
000400 INSTALLATION. FORTUNATO DATA PROCESSING.
000500 DATE-WRITTEN. AUGUST 1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - PERSONAL FINANCE BATCH.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* AUG/97  RAF   ORIGINAL WRITE-UP.  CUT DOWN FROM THE OLD
001200*               SELECT-VOUCHER-TO-PAY CONFIRM/CHANGE SCREEN -
001300*               NO ACCEPT, NO OPERATOR CONFIRMATION.  THE CALLER
001400*               HANDS DOWN THE FOUR MATCH FIELDS, WE FIND THE
001500*               FIRST ROW THAT AGREES ON ALL FOUR AND CLOSE THE
001600*               GAP, SHIFTING EVERY ROW BELOW IT UP ONE.
001700* SEP/98  RAF   CR-0231-Y2K - MATCH IS ON EXP-DATE-TEXT AS ENTERED,
001800*               NOT THE SORTKEY - NO 2-DIGIT YEAR LOGIC HERE TO FIX.
001900*----------------------------------------------------------------
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     C01 IS TOP-OF-FORM.
002400 DATA DIVISION.
002500 WORKING-STORAGE SECTION.
002600 01  W-MATCH-ROW-SUB                 PIC 9(05) COMP VALUE ZERO.
002700 01  W-SHIFT-SUB                     PIC 9(05) COMP.
002800 01  W-MATCH-AMOUNT                  PIC S9(7)V99.
002900*
003000* BUILT AS A GROUP SO THE "NOT FOUND" MESSAGE BELOW CAN DISPLAY
003100* ALL FOUR MATCH FIELDS IN ONE SHOT, THE SAME PRINT-LINE HABIT
003200* USED IN THE OLD VOUCHER SCREENS.
003300 01  W-NOT-FOUND-LINE.
003400     05  W-NF-AMOUNT                 PIC X(12).
003500     05  FILLER                      PIC X(02) VALUE SPACES.
003600     05  W-NF-CATEGORY               PIC X(16).
003700     05  FILLER                      PIC X(02) VALUE SPACES.
003800     05  W-NF-DATE                   PIC X(10).
003900     05  FILLER                      PIC X(02) VALUE SPACES.
004000     05  W-NF-DESCRIPTION            PIC X(100).
004100 01  W-NOT-FOUND-LINE-TEXT REDEFINES W-NOT-FOUND-LINE PIC X(144).
004200*----------------------------------------------------------------
004300 LINKAGE SECTION.
004400 COPY WSEXPTAB.CBL.
004500 01  RMV-AMOUNT-TEXT                 PIC X(12).
004600 01  RMV-CATEGORY-TEXT                PIC X(16).
004700 01  RMV-DATE-TEXT                    PIC X(10).
004800 01  RMV-DESCRIPTION-TEXT             PIC X(100).
004900 01  RMV-RESULT                       PIC X(01).
005000     88  RMV-RESULT-OK                VALUE "Y".
005100     88  RMV-RESULT-NOT-FOUND         VALUE "N".
005200*----------------------------------------------------------------
005300 PROCEDURE DIVISION USING EXPENSE-TABLE-LINKAGE
005400                           RMV-AMOUNT-TEXT
005500                           RMV-CATEGORY-TEXT
005600                           RMV-DATE-TEXT
005700                           RMV-DESCRIPTION-TEXT
005800                           RMV-RESULT.
005900*----------------------------------------------------------------
006000 6000-REMOVE-ENTRY.
006100
006200     MOVE "N" TO RMV-RESULT.
006300     MOVE ZERO TO W-MATCH-AMOUNT.
006400     MOVE RMV-AMOUNT-TEXT TO W-MATCH-AMOUNT.
006500     MOVE ZERO TO W-MATCH-ROW-SUB.
006600
006700     IF EXPENSE-RECORD-COUNT > ZERO
006800        PERFORM 6100-LOOK-AT-ONE-ROW
006900           VARYING EXP-IDX FROM 1 BY 1
007000           UNTIL EXP-IDX > EXPENSE-RECORD-COUNT
007100              OR W-MATCH-ROW-SUB NOT = ZERO.
007200
007300     IF W-MATCH-ROW-SUB = ZERO
007400        MOVE "N" TO RMV-RESULT
007500        MOVE SPACES TO W-NOT-FOUND-LINE
007600        MOVE RMV-AMOUNT-TEXT TO W-NF-AMOUNT
007700        MOVE RMV-CATEGORY-TEXT TO W-NF-CATEGORY
007800        MOVE RMV-DATE-TEXT TO W-NF-DATE
007900        MOVE RMV-DESCRIPTION-TEXT TO W-NF-DESCRIPTION
008000        DISPLAY "EXPENSE-REMOVE - NO MATCH FOR: "
008100                W-NOT-FOUND-LINE-TEXT
008200        GO TO 6000-EXIT.
008300
008400     PERFORM 6200-CLOSE-THE-GAP
008500        VARYING W-SHIFT-SUB FROM W-MATCH-ROW-SUB BY 1
008600        UNTIL W-SHIFT-SUB >= EXPENSE-RECORD-COUNT.
008700
008800     SUBTRACT 1 FROM EXPENSE-RECORD-COUNT.
008900     MOVE "Y" TO RMV-RESULT.
009000
009100 6000-EXIT.
009200     GOBACK.
009300*----------------------------------------------------------------
009400 6100-LOOK-AT-ONE-ROW.
009500*----------------------------------------------------------------
009600* ALL FOUR FIELDS MUST AGREE - AMOUNT IS MOVED TO W-MATCH-AMOUNT
009700* ONCE UP IN 6000 SO THE COMPARE HERE IS NUMERIC, NOT A TEXT
009800* COMPARE THAT WOULD MISS "12.5" AGAINST A STORED "12.50".
009900*----------------------------------------------------------------
010000     IF EXP-AMOUNT (EXP-IDX) EQUAL W-MATCH-AMOUNT
010100        AND EXP-CATEGORY-CODE (EXP-IDX) EQUAL RMV-CATEGORY-TEXT
010200        AND EXP-DATE-TEXT (EXP-IDX) EQUAL RMV-DATE-TEXT
010300        AND EXP-DESCRIPTION (EXP-IDX) EQUAL RMV-DESCRIPTION-TEXT
010400        SET EXP-IDX2 TO EXP-IDX
010500        SET W-MATCH-ROW-SUB TO EXP-IDX2.
010600*----------------------------------------------------------------
010700 6200-CLOSE-THE-GAP.
010800
010900     SET EXP-IDX  TO W-SHIFT-SUB.
011000     SET EXP-IDX2 TO W-SHIFT-SUB.
011100     SET EXP-IDX2 UP BY 1.
011200     MOVE EXPENSE-ENTRY-ROW (EXP-IDX2) TO EXPENSE-ENTRY-ROW (EXP-IDX).
011300*----------------------------------------------------------------
