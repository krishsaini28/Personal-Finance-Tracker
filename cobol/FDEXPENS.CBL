000100*----------------------------------------------------------------
000110* FDEXPENS.CBL
000120*
000130* FD FOR THE EXPENSE MASTER FILE (EXPENSES.CSV).  ONE PHYSICAL
000140* LINE PER EXPENSE, COMMA DELIMITED, HEADER LINE FIRST.  KEPT
000150* AS A SINGLE X(160) BUFFER - DESCRIPTION RUNS TO A HUNDRED
000160* BYTES SO THE LONGEST POSSIBLE LINE (AMOUNT+CATEGORY+DATE+
000170* DESCRIPTION+3 COMMAS) NEVER OVERFLOWS IT.
000180*
000190* R.FORTUNATO  JUL/97   WRITTEN FOR THE EXPENSE BATCH.
000200*----------------------------------------------------------------
000210     FD  EXPENSE-FILE
000220         LABEL RECORDS ARE STANDARD.
000230     01  EXPENSE-CSV-LINE.
000240         05  EXPENSE-CSV-TEXT        PIC X(140).
000250         05  FILLER                  PIC X(20).
